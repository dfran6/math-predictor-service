000010 IDENTIFICATION DIVISION.
000020*=======================*
000030 PROGRAM-ID.    CGPRG015.
000040 AUTHOR.        LUCIANA FARIA AZEVEDO.
000050 INSTALLATION.  CASA DE APOSTAS - DEPTO PROCESSAMENTO DE DADOS.
000060 DATE-WRITTEN.  04/11/2022.
000070 DATE-COMPILED. 04/11/2022.
000080 SECURITY.      NIVEL BASICO.
000090*----------------------------------------------------------------*
000100* SISTEMA APOSTAS-1X2 - MOTOR DE DECISAO DE APOSTAS ESPORTIVAS  *
000110*----------------------------------------------------------------*
000120* OBJETIVO: CALCULAR A FRACAO DE KELLY FRACIONADA (COM TETO DE  *
000130*           5% DO BANKROLL) E O VALOR DA APOSTA RECOMENDADA,    *
000140*           A PARTIR DA PROBABILIDADE HIBRIDA, DA ODD DECIMAL,  *
000150*           DO BANKROLL DISPONIVEL E DO MULTIPLICADOR FRACIONAL.*
000160*           CHAMADO PELOS PROGRAMAS CGPRG010 (PREVISAO) E       *
000170*           CGPRG011 (BACKTEST) VIA CALL.                      *
000180*----------------------------------------------------------------*
000190*------------------> HISTORICO - MANUTENCAO <------------------*
000200* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000210* ------  -------  ------  ------  ------------------------- *
000220*  V01    NOV/2022 030015  LFA     VERSAO INICIAL - SUBROTINA
000230*                                  DE KELLY FRACIONARIO COM
000240*                                  CALL/LINKAGE (ANTES CALCULO
000250*                                  ERA FEITO EM LINHA NOS DOIS
000260*                                  PROGRAMAS PRINCIPAIS)
000270*  V02    MAR/2023 030041  LFA     CORRIGIDO TETO DE 5% QUE NAO
000280*                                  ESTAVA SENDO APLICADO QUANDO
000290*                                  A FRACAO CHEIA JA VINHA
000300*                                  NEGATIVA DA FORMULA DE KELLY
000310*  V03    JAN/1999 030058  RCS     AJUSTE ANO 2000 - CAMPO DE
000320*                                  DATA DE EXECUCAO PASSA DE
000330*                                  9(06) PARA 9(08) (SEC.CENT)
000340*----------------------------------------------------------------*
000350 ENVIRONMENT DIVISION.
000360*====================*
000370 CONFIGURATION SECTION.
000380*---------------------*
000390 SPECIAL-NAMES.
000400     UPSI-0 ON STATUS IS WS-UPSI-KELLY-DEBUG
000410     .
000420 DATA DIVISION.
000430*=============*
000440 WORKING-STORAGE SECTION.
000450*-----------------------*
000460*-----> AREA AUXILIAR (CONTADOR AVULSO - PADRAO DA CASA)
000470 77  WS-QTD-CHAMADAS          PIC 9(07)       COMP   VALUE ZERO.
000480*
000490 01  FILLER                  PIC X(35)        VALUE
000500     '**** INICIO DA WORKING-STORAGE ****'.
000510*
000520*-----> CABECALHO DE DATA/HORA DE EXECUCAO (PADRAO DO SISTEMA)
000530 01  WS-CABECALHO-DATA.
000540     05  WS-DATA-ATUAL        PIC 9(08)       VALUE ZEROS.
000550     05  WS-HORA-ATUAL        PIC 9(08)       VALUE ZEROS.
000560     05  FILLER               PIC X(04)       VALUE SPACES.
000570 01  WS-DATA-ATUAL-R REDEFINES WS-DATA-ATUAL.
000580     05  WS-DATA-R-ANO        PIC 9(04).
000590     05  WS-DATA-R-MES        PIC 9(02).
000600     05  WS-DATA-R-DIA        PIC 9(02).
000610 01  WS-HORA-ATUAL-R REDEFINES WS-HORA-ATUAL.
000620     05  WS-HORA-R-HH         PIC 9(02).
000630     05  WS-HORA-R-MM         PIC 9(02).
000640     05  WS-HORA-R-SS         PIC 9(02).
000650     05  WS-HORA-R-CS         PIC 9(02).
000660*
000670*-----> AREA PADRAO DE MENSAGEM DE ALERTA/REJEICAO
000680 01  WS-MSG-ALERTA            PIC X(60)       VALUE SPACES.
000690 01  WS-MSG-ALERTA-R REDEFINES WS-MSG-ALERTA.
000700     05  WS-MSG-COD           PIC X(04).
000710         88  WS-MSG-OK                VALUE 'OK01'.
000720         88  WS-MSG-REJEITADA         VALUE 'REJ1'.
000730     05  WS-MSG-TEXTO         PIC X(56).
000740*
000750*-----> SWITCHES E CONTADORES DA SUBROTINA
000760 01  WS-AREA-AUX.
000770     05  WS-UPSI-KELLY-DEBUG  PIC X(01)       VALUE 'N'.
000780         88  WS-KELLY-DEBUG-ATIVO     VALUE 'S'.
000790     05  FILLER               PIC X(04)       VALUE SPACES.
000800*
000810*-----> AREA DE CALCULO INTERMEDIARIO DA FORMULA DE KELLY
000820 01  WS-CALC-KELLY.
000830     05  WS-CK-B              PIC S9V999999  VALUE ZERO.
000840     05  WS-CK-Q              PIC S9V999999  VALUE ZERO.
000850     05  WS-CK-F-CHEIO        PIC S9V999999  VALUE ZERO.
000860     05  WS-CK-F-AJUSTADA     PIC S9V999999  VALUE ZERO.
000870     05  WS-CK-F-FINAL        PIC S9V999999  VALUE ZERO.
000880     05  FILLER               PIC X(04)       VALUE SPACES.
000890*
000900 01  FILLER                   PIC X(35)       VALUE
000910     '****** FIM DA WORKING-STORAGE *****'.
000920*
000930 LINKAGE SECTION.
000940*----------------*
000950 COPY CGWS0001.
000960*
000970 PROCEDURE DIVISION USING LK-KELLY-PARMS.
000980*========================================*
000990*----------------------------------------------------------------*
001000*    PROCESSO PRINCIPAL - SUBROTINA DE KELLY FRACIONARIO         *
001010*----------------------------------------------------------------*
001020 000-CGPRG015.
001030
001040     ACCEPT WS-DATA-ATUAL FROM DATE YYYYMMDD
001050     ACCEPT WS-HORA-ATUAL FROM TIME
001060     ADD 1 TO WS-QTD-CHAMADAS
001070
001080     PERFORM 010-VALIDAR-ENTRADA THRU 010-EXIT
001090     IF WS-MSG-COD = 'OK01'
001100        PERFORM 020-CALCULAR-KELLY THRU 020-EXIT
001110     ELSE
001120        PERFORM 030-ZERAR-SAIDA THRU 030-EXIT
001130     END-IF
001140
001150     GOBACK
001160     .
001170*----------------------------------------------------------------*
001180*    VALIDAR OS PARAMETROS RECEBIDOS (REGRA KELLY PASSO 1)       *
001190*----------------------------------------------------------------*
001200 010-VALIDAR-ENTRADA.
001210
001220     MOVE 'OK01' TO WS-MSG-COD
001230     MOVE SPACES TO WS-MSG-TEXTO
001240     IF LK-KP-PROBABILIDADE NOT > 0
001250        OR LK-KP-PROBABILIDADE NOT < 1
001260        OR LK-KP-ODDS NOT > 1
001270        MOVE 'REJ1' TO WS-MSG-COD
001280        MOVE 'PROBABILIDADE OU ODD FORA DO DOMINIO DE KELLY'
001290             TO WS-MSG-TEXTO
001300     END-IF
001310     .
001320 010-EXIT.
001330     EXIT.
001340*----------------------------------------------------------------*
001350*    CALCULAR A FRACAO DE KELLY E O VALOR DA APOSTA              *
001360*----------------------------------------------------------------*
001370 020-CALCULAR-KELLY.
001380
001390     COMPUTE WS-CK-B = LK-KP-ODDS - 1
001400     COMPUTE WS-CK-Q = 1 - LK-KP-PROBABILIDADE
001410     COMPUTE WS-CK-F-CHEIO ROUNDED =
001420         ((LK-KP-PROBABILIDADE * WS-CK-B) - WS-CK-Q) / WS-CK-B
001430
001440     COMPUTE WS-CK-F-AJUSTADA ROUNDED =
001450         WS-CK-F-CHEIO * LK-KP-MULTIPLICADOR
001460     IF WS-CK-F-AJUSTADA < 0
001470        MOVE 0 TO WS-CK-F-AJUSTADA
001480     END-IF
001490
001500*        TETO DE 5% DO BANKROLL POR APOSTA (REGRA KELLY PASSO 4)
001510     IF WS-CK-F-AJUSTADA > 0.05
001520        MOVE 0.05 TO WS-CK-F-FINAL
001530     ELSE
001540        MOVE WS-CK-F-AJUSTADA TO WS-CK-F-FINAL
001550     END-IF
001560
001570     COMPUTE LK-KP-FRACAO-KELLY ROUNDED = WS-CK-F-FINAL
001580     COMPUTE LK-KP-STAKE ROUNDED = LK-KP-BANKROLL * WS-CK-F-FINAL
001590
001600*        RASTREIO DA SUBROTINA DE KELLY - SO SAI COM A UPSI-0 DO
001610*        JOB LIGADA (BIT DE DEBUG), NAO POLUI O SYSOUT NORMAL
001620     IF WS-KELLY-DEBUG-ATIVO
001630        DISPLAY 'CGPRG015 DEBUG - CHAMADA No ' WS-QTD-CHAMADAS
001640        DISPLAY 'CGPRG015 DEBUG - FRACAO CHEIA/AJUSTADA/FINAL = '
001650            WS-CK-F-CHEIO ' / ' WS-CK-F-AJUSTADA ' / ' WS-CK-F-FINAL
001660        DISPLAY 'CGPRG015 DEBUG - STAKE RECOMENDADA = ' LK-KP-STAKE
001670     END-IF
001680     .
001690 020-EXIT.
001700     EXIT.
001710*----------------------------------------------------------------*
001720*    ENTRADA FORA DO DOMINIO - DEVOLVER APOSTA ZERADA            *
001730*----------------------------------------------------------------*
001740 030-ZERAR-SAIDA.
001750
001760     MOVE 0 TO LK-KP-FRACAO-KELLY
001770     MOVE 0 TO LK-KP-STAKE
001780     .
001790 030-EXIT.
001800     EXIT.
001810*---------------> FIM DO PROGRAMA CGPRG015 <--------------------*
