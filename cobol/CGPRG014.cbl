000010 IDENTIFICATION DIVISION.
000020*=======================*
000030 PROGRAM-ID.    CGPRG014.
000040 AUTHOR.        MIGUEL COSTA DE MORAIS.
000050 INSTALLATION.  CASA DE APOSTAS - DEPTO PROCESSAMENTO DE DADOS.
000060 DATE-WRITTEN.  18/12/2018.
000070 DATE-COMPILED. 24/09/2019.
000080 SECURITY.      NIVEL BASICO.
000090*----------------------------------------------------------------*
000100* SISTEMA APOSTAS-1X2 - MOTOR DE DECISAO DE APOSTAS ESPORTIVAS  *
000110*----------------------------------------------------------------*
000120* OBJETIVO: COMBINAR O TRIO DE PROBABILIDADES DO MOTOR           *
000130*           ESTATISTICO (CGPRG012) COM O TRIO DO MOTOR FUZZY     *
000140*           (CGPRG013) ATRAVES DE UMA MEDIA PONDERADA PELAS      *
000150*           CONFIANCAS DE CADA MOTOR, RENORMALIZANDO O TRIO      *
000160*           RESULTANTE PARA SOMAR 1. CHAMADO POR CGPRG010 E      *
000170*           CGPRG011 VIA CALL.                                  *
000180*----------------------------------------------------------------*
000190*------------------> HISTORICO - MANUTENCAO <------------------*
000200* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000210* ------  -------  ------  ------  ------------------------- *
000220*  V01    DEZ/2018 030007  MCM     VERSAO INICIAL - CALCULO
000230*                                  DA MEDIA DAS PROBABILIDADES
000240*                                  (PESOS FIXOS 50/50)
000250*  V02    SET/2019 030009  MCM     GENERALIZADO PARA RECEBER
000260*                                  AS CONFIANCAS DOS DOIS
000270*                                  MOTORES COMO PARAMETRO, EM
000280*                                  VEZ DE PESO FIXO EM CODIGO
000290*  V03    JAN/1999 030058  RCS     AJUSTE ANO 2000 - CAMPO DE
000300*                                  DATA DE EXECUCAO PASSA DE
000310*                                  9(06) PARA 9(08) (SEC.CENT)
000320*  V04    JUN/2024 030077  LFA     CORRECAO: QUANDO AS DUAS
000330*                                  CONFIANCAS VEM ZERADAS DA
000340*                                  CHAMADORA, ASSUME-SE 50/50
000350*                                  EM VEZ DE DIVIDIR POR ZERO
000360*----------------------------------------------------------------*
000370 ENVIRONMENT DIVISION.
000380*====================*
000390 CONFIGURATION SECTION.
000400*---------------------*
000410 SPECIAL-NAMES.
000420     UPSI-0 ON STATUS IS WS-UPSI-HIBR-DEBUG
000430     .
000440 DATA DIVISION.
000450*=============*
000460 WORKING-STORAGE SECTION.
000470*-----------------------*
000480*-----> AREA AUXILIAR (CONTADOR AVULSO - PADRAO DA CASA)
000490 77  WS-QTD-CHAMADAS          PIC 9(07)       COMP   VALUE ZERO.
000500*
000510 01  FILLER                  PIC X(35)        VALUE
000520     '**** INICIO DA WORKING-STORAGE ****'.
000530*
000540*-----> CABECALHO DE DATA/HORA DE EXECUCAO (PADRAO DO SISTEMA)
000550 01  WS-CABECALHO-DATA.
000560     05  WS-DATA-ATUAL        PIC 9(08)       VALUE ZEROS.
000570     05  WS-HORA-ATUAL        PIC 9(08)       VALUE ZEROS.
000580     05  FILLER               PIC X(04)       VALUE SPACES.
000590 01  WS-DATA-ATUAL-R REDEFINES WS-DATA-ATUAL.
000600     05  WS-DATA-R-ANO        PIC 9(04).
000610     05  WS-DATA-R-MES        PIC 9(02).
000620     05  WS-DATA-R-DIA        PIC 9(02).
000630 01  WS-HORA-ATUAL-R REDEFINES WS-HORA-ATUAL.
000640     05  WS-HORA-R-HH         PIC 9(02).
000650     05  WS-HORA-R-MM         PIC 9(02).
000660     05  WS-HORA-R-SS         PIC 9(02).
000670     05  WS-HORA-R-CS         PIC 9(02).
000680*
000690*-----> AREA PADRAO DE MENSAGEM DE ALERTA
000700 01  WS-MSG-ALERTA            PIC X(60)       VALUE SPACES.
000710 01  WS-MSG-ALERTA-R REDEFINES WS-MSG-ALERTA.
000720     05  WS-MSG-COD           PIC X(04).
000730         88  WS-MSG-OK                VALUE 'OK01'.
000740         88  WS-MSG-REJEITADA         VALUE 'REJ1' 'REJ2'.
000750     05  WS-MSG-TEXTO         PIC X(56).
000760*
000770*-----> SWITCHES E CONTADORES
000780 01  WS-AREA-AUX.
000790     05  WS-UPSI-HIBR-DEBUG   PIC X(01)       VALUE 'N'.
000800         88  WS-HIBR-DEBUG-ATIVO      VALUE 'S'.
000810     05  FILLER               PIC X(04)       VALUE SPACES.
000820*
000830*-----> PESOS DAS CONFIANCAS (REGRA HIBRIDO PASSO 2)
000840 01  WS-PESOS.
000850     05  WS-SOMA-CONFIANCAS   PIC S9V99 VALUE ZERO.
000860     05  WS-PESO-STAT         PIC S9V9999 VALUE ZERO.
000870     05  WS-PESO-FUZZY        PIC S9V9999 VALUE ZERO.
000880     05  FILLER               PIC X(04)       VALUE SPACES.
000890*
000900*-----> TABELA DE TRABALHO DOS TRES RESULTADOS (CASA/EMPATE/FORA)
000910*       MESMO PADRAO DE TABELA INDEXADA USADO NOS PROGRAMAS DE
000920*       APOSTAS DESTE DEPARTAMENTO (VIDE CGPRG012/CGPRG013)
000930 01  WS-HIBRIDO-TAB.
000940     05  WS-HT-LINHA  OCCURS 3 TIMES INDEXED BY IDX-SAIDA.
000950         10  WS-HT-STAT        PIC S9V999999 VALUE ZERO.
000960         10  WS-HT-FUZZY       PIC S9V999999 VALUE ZERO.
000970         10  WS-HT-COMBINADO   PIC S9V999999 VALUE ZERO.
000980     05  FILLER               PIC X(04)       VALUE SPACES.
000990*
001000 01  WS-SOMA-TRIO             PIC S9V999999 VALUE ZERO.
001010*
001020 01  FILLER                   PIC X(35)       VALUE
001030     '****** FIM DA WORKING-STORAGE *****'.
001040*
001050 LINKAGE SECTION.
001060*----------------*
001070 COPY CGWS0001.
001080*
001090 PROCEDURE DIVISION USING LK-HIBRIDO-PARMS.
001100*=========================================*
001110*----------------------------------------------------------------*
001120*    PROCESSO PRINCIPAL - SUBROTINA DO MOTOR HIBRIDO             *
001130*----------------------------------------------------------------*
001140 000-CGPRG014.
001150
001160     ACCEPT WS-DATA-ATUAL FROM DATE YYYYMMDD
001170     ACCEPT WS-HORA-ATUAL FROM TIME
001180     ADD 1 TO WS-QTD-CHAMADAS
001190
001200     PERFORM 010-CARREGAR-TABELA THRU 010-EXIT
001210     PERFORM 020-CALCULAR-PESOS THRU 020-EXIT
001220     PERFORM 030-COMBINAR-TRIO THRU 030-EXIT VARYING IDX-SAIDA
001230         FROM 1 BY 1 UNTIL IDX-SAIDA > 3
001240     PERFORM 040-NORMALIZAR-TRIO THRU 040-EXIT
001250     PERFORM 050-DESCARREGAR-TABELA THRU 050-EXIT
001260
001270     GOBACK
001280     .
001290*----------------------------------------------------------------*
001300*    CARREGAR A TABELA DE TRABALHO COM OS DOIS TRIOS RECEBIDOS   *
001310*----------------------------------------------------------------*
001320 010-CARREGAR-TABELA.
001330
001340     MOVE LK-HP-STAT-HOME  TO WS-HT-STAT(1)
001350     MOVE LK-HP-STAT-DRAW  TO WS-HT-STAT(2)
001360     MOVE LK-HP-STAT-AWAY  TO WS-HT-STAT(3)
001370     MOVE LK-HP-FUZZY-HOME TO WS-HT-FUZZY(1)
001380     MOVE LK-HP-FUZZY-DRAW TO WS-HT-FUZZY(2)
001390     MOVE LK-HP-FUZZY-AWAY TO WS-HT-FUZZY(3)
001400     .
001410 010-EXIT.
001420     EXIT.
001430*----------------------------------------------------------------*
001440*    CALCULAR OS PESOS W-STAT E W-FUZZY (REGRA HIBRIDO PASSO 2)  *
001450*----------------------------------------------------------------*
001460 020-CALCULAR-PESOS.
001470
001480     IF LK-HP-CONF-STAT = 0 AND LK-HP-CONF-FUZZY = 0
001490        MOVE 0.5 TO LK-HP-CONF-STAT
001500        MOVE 0.5 TO LK-HP-CONF-FUZZY
001510     END-IF
001520
001530     COMPUTE WS-SOMA-CONFIANCAS = LK-HP-CONF-STAT + LK-HP-CONF-FUZZY
001540     COMPUTE WS-PESO-STAT  ROUNDED =
001550         LK-HP-CONF-STAT  / WS-SOMA-CONFIANCAS
001560     COMPUTE WS-PESO-FUZZY ROUNDED =
001570         LK-HP-CONF-FUZZY / WS-SOMA-CONFIANCAS
001580     .
001590 020-EXIT.
001600     EXIT.
001610*----------------------------------------------------------------*
001620*    COMBINAR UMA LINHA DA TABELA (REGRA HIBRIDO PASSO 3)        *
001630*----------------------------------------------------------------*
001640 030-COMBINAR-TRIO.
001650
001660     COMPUTE WS-HT-COMBINADO(IDX-SAIDA) ROUNDED =
001670         (WS-PESO-STAT  * WS-HT-STAT(IDX-SAIDA)) +
001680         (WS-PESO-FUZZY * WS-HT-FUZZY(IDX-SAIDA))
001690     .
001700 030-EXIT.
001710     EXIT.
001720*----------------------------------------------------------------*
001730*    NORMALIZAR O TRIO PARA SOMAR 1 E LIMITAR A [0,1]            *
001740*    (REGRA HIBRIDO PASSO 4)                                     *
001750*----------------------------------------------------------------*
001760 040-NORMALIZAR-TRIO.
001770
001780     COMPUTE WS-SOMA-TRIO =
001790         WS-HT-COMBINADO(1) + WS-HT-COMBINADO(2) + WS-HT-COMBINADO(3)
001800
001810     IF WS-SOMA-TRIO = 0
001820        MOVE 0.333333 TO WS-HT-COMBINADO(1)
001830        MOVE 0.333333 TO WS-HT-COMBINADO(2)
001840        MOVE 0.333334 TO WS-HT-COMBINADO(3)
001850     ELSE
001860        PERFORM 045-NORMALIZAR-LINHA THRU 045-EXIT VARYING IDX-SAIDA
001870            FROM 1 BY 1 UNTIL IDX-SAIDA > 3
001880     END-IF
001890     .
001900 040-EXIT.
001910     EXIT.
001920*----------------------------------------------------------------*
001930*    NORMALIZAR E LIMITAR UMA LINHA DA TABELA                    *
001940*----------------------------------------------------------------*
001950 045-NORMALIZAR-LINHA.
001960
001970     COMPUTE WS-HT-COMBINADO(IDX-SAIDA) ROUNDED =
001980         WS-HT-COMBINADO(IDX-SAIDA) / WS-SOMA-TRIO
001990     IF WS-HT-COMBINADO(IDX-SAIDA) < 0
002000        MOVE 0 TO WS-HT-COMBINADO(IDX-SAIDA)
002010     END-IF
002020     IF WS-HT-COMBINADO(IDX-SAIDA) > 1
002030        MOVE 1 TO WS-HT-COMBINADO(IDX-SAIDA)
002040     END-IF
002050     .
002060 045-EXIT.
002070     EXIT.
002080*----------------------------------------------------------------*
002090*    DEVOLVER O TRIO HIBRIDO PARA A AREA LINKAGE                 *
002100*----------------------------------------------------------------*
002110 050-DESCARREGAR-TABELA.
002120
002130     MOVE WS-HT-COMBINADO(1) TO LK-HP-HIBRIDO-HOME
002140     MOVE WS-HT-COMBINADO(2) TO LK-HP-HIBRIDO-DRAW
002150     MOVE WS-HT-COMBINADO(3) TO LK-HP-HIBRIDO-AWAY
002160
002170*        RASTREIO DO MOTOR HIBRIDO - SO SAI COM A UPSI-0 DO JOB
002180*        LIGADA (BIT DE DEBUG), NAO POLUI O SYSOUT NORMAL
002190     IF WS-HIBR-DEBUG-ATIVO
002200        DISPLAY 'CGPRG014 DEBUG - CHAMADA No ' WS-QTD-CHAMADAS
002210        DISPLAY 'CGPRG014 DEBUG - CONF STAT/FUZZY = '
002220            LK-HP-CONF-STAT ' / ' LK-HP-CONF-FUZZY
002230     END-IF
002240     .
002250 050-EXIT.
002260     EXIT.
002270*---------------> FIM DO PROGRAMA CGPRG014 <--------------------*
