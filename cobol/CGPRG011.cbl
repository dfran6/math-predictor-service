000010 IDENTIFICATION DIVISION.
000020*=======================*
000030 PROGRAM-ID.    CGPRG011.
000040 AUTHOR.        LUCIANA FARIA AZEVEDO.
000050 INSTALLATION.  CASA DE APOSTAS - DEPTO PROCESSAMENTO DE DADOS.
000060 DATE-WRITTEN.  22/05/2023.
000070 DATE-COMPILED. 22/05/2023.
000080 SECURITY.      NIVEL BASICO.
000090*----------------------------------------------------------------*
000100* SISTEMA APOSTAS-1X2 - MOTOR DE DECISAO DE APOSTAS ESPORTIVAS  *
000110*----------------------------------------------------------------*
000120* OBJETIVO: REPASSAR (BACKTEST) O MODELO DE DECISAO SOBRE UM      *
000130*           ARQUIVO HISTORICO DE PARTIDAS JA ENCERRADAS,          *
000140*           SIMULANDO APOSTAS SOMENTE NO RESULTADO CASA, PARA     *
000150*           MEDIR O DESEMPENHO DO MODELO ANTES DE LIBERA-LO EM    *
000160*           PRODUCAO. ACUMULA BANKROLL, CONTADORES DE APOSTAS E   *
000170*           A CURVA DE PATRIMONIO (EQUITY CURVE), E EMITE UM      *
000180*           RESUMO FINAL E UM LISTAO IMPRESSO DO RESULTADO.       *
000190*----------------------------------------------------------------*
000200*------------------> HISTORICO - MANUTENCAO <------------------*
000210* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000220* ------  -------  ------  ------  ------------------------- *
000230*  V01    MAI/2023 030021  LFA     VERSAO INICIAL - LEITURA DO
000240*                                  HISTORICO, FILTROS DE ENTRADA,
000250*                                  SIMULACAO DE APOSTA NA CASA E
000260*                                  GRAVACAO DO RESUMO E DA CURVA
000270*                                  DE PATRIMONIO
000280*  V02    JAN/1999 030058  RCS     AJUSTE ANO 2000 - CAMPO DE
000290*                                  DATA DE EXECUCAO PASSA DE
000300*                                  9(06) PARA 9(08) (SEC.CENT)
000310*  V03    SET/2023 030051  LFA     INCLUIDO FILTRO DE CAMPO NAO
000320*                                  NUMERICO NO REGISTRO DE ENTRADA
000330*                                  (LINHA DESCARTADA SEM PARAR O
000340*                                  PROCESSAMENTO)
000350*  V04    FEV/2024 030076  LFA     LISTAO IMPRESSO PASSOU A SER
000360*                                  MONTADO NUMA SEGUNDA LEITURA DO
000370*                                  ARQUIVO DE CURVA DE PATRIMONIO
000380*                                  JA GRAVADO, EM VEZ DE GUARDAR
000390*                                  AS LINHAS EM MEMORIA
000400*----------------------------------------------------------------*
000410 ENVIRONMENT DIVISION.
000420*====================*
000430 CONFIGURATION SECTION.
000440*---------------------*
000450 SPECIAL-NAMES.
000460     UPSI-0 ON STATUS IS WS-UPSI-BT-DEBUG
000470     C01 IS TOP-OF-FORM
000480     .
000490 INPUT-OUTPUT SECTION.
000500*---------------------*
000510 FILE-CONTROL.
000520     SELECT MATCH-INPUT-FILE  ASSIGN TO MATCHIN
000530            ORGANIZATION IS LINE SEQUENTIAL.
000540
000550     SELECT BACKTEST-SUMMARY-FILE ASSIGN TO BTSUM
000560            ORGANIZATION IS LINE SEQUENTIAL.
000570
000580     SELECT EQUITY-CURVE-FILE ASSIGN TO EQCURVE
000590            ORGANIZATION IS LINE SEQUENTIAL.
000600
000610     SELECT REPORT-OUT-FILE ASSIGN TO RPTOUT
000620            ORGANIZATION IS LINE SEQUENTIAL.
000630 DATA DIVISION.
000640*=============*
000650 FILE SECTION.
000660*------------*
000670*----------------------------------------------------------------*
000680*    ARQUIVO DE ENTRADA - HISTORICO DE PARTIDAS JA ENCERRADAS     *
000690*    (MESMO LAYOUT DE CAMPOS DO CGPRG010, TROCANDO BANKROLL E     *
000700*    KELLY-MULT PELO RESULTADO REAL DA PARTIDA)                   *
000710*----------------------------------------------------------------*
000720 FD  MATCH-INPUT-FILE
000730     RECORD CONTAINS 40 CHARACTERS
000740     RECORDING MODE IS F.
000750 01  BT-INPUT-REC.
000760     05  BI-HOME-GOALS-AVG       PIC 9(01)V9(02).
000770     05  BI-AWAY-GOALS-AVG       PIC 9(01)V9(02).
000780     05  BI-HOME-WIN-RATE        PIC V9(04).
000790     05  BI-AWAY-WIN-RATE        PIC V9(04).
000800     05  BI-ODDS-HOME            PIC 9(03)V9(02).
000810     05  BI-ODDS-DRAW            PIC 9(03)V9(02).
000820     05  BI-ODDS-AWAY            PIC 9(03)V9(02).
000830     05  BI-OUTCOME              PIC 9(01).
000840     05  FILLER                  PIC X(10).
000850*----------------------------------------------------------------*
000860*    ARQUIVO DE SAIDA - RESUMO FINAL DO BACKTEST (UM REGISTRO)    *
000870*----------------------------------------------------------------*
000880 FD  BACKTEST-SUMMARY-FILE
000890     RECORD CONTAINS 46 CHARACTERS
000900     RECORDING MODE IS F.
000910 01  BT-SUMMARY-REC.
000920     05  BS-ROI-PCT              PIC S9(05)V9(02).
000930     05  BS-TOTAL-BETS           PIC 9(07).
000940     05  BS-WINNING-BETS         PIC 9(07).
000950     05  BS-LOSING-BETS          PIC 9(07).
000960     05  BS-FINAL-BANKROLL       PIC S9(09)V9(02).
000970     05  FILLER                  PIC X(07).
000980*----------------------------------------------------------------*
000990*    ARQUIVO DE SAIDA - CURVA DE PATRIMONIO (UM PONTO INICIAL     *
001000*    MAIS UM REGISTRO POR APOSTA EFETIVAMENTE REALIZADA)          *
001010*----------------------------------------------------------------*
001020 FD  EQUITY-CURVE-FILE
001030     RECORD CONTAINS 25 CHARACTERS
001040     RECORDING MODE IS F.
001050 01  EQ-CURVE-REC.
001060     05  EC-SEQ-NO               PIC 9(07).
001070     05  EC-BANKROLL-VAL         PIC S9(09)V9(02).
001080     05  FILLER                  PIC X(07).
001090*----------------------------------------------------------------*
001100*    ARQUIVO DE SAIDA - LISTAO IMPRESSO DO RESUMO E DA CURVA      *
001110*----------------------------------------------------------------*
001120 FD  REPORT-OUT-FILE
001130     RECORD CONTAINS 80 CHARACTERS
001140     RECORDING MODE IS F.
001150 01  RPT-LINE-REC                PIC X(80).
001160 WORKING-STORAGE SECTION.
001170*-----------------------*
001180*-----> AREA AUXILIAR (CONTADOR AVULSO - PADRAO DA CASA)
001190 77  WS-CT-LIDOS              PIC 9(07)      COMP  VALUE ZERO.
001200*
001210 01  FILLER                  PIC X(35)        VALUE
001220     '**** INICIO DA WORKING-STORAGE ****'.
001230*
001240*-----> CABECALHO DE DATA/HORA DE EXECUCAO (PADRAO DO SISTEMA)
001250 01  WS-CABECALHO-DATA.
001260     05  WS-DATA-ATUAL        PIC 9(08)       VALUE ZEROS.
001270     05  WS-HORA-ATUAL        PIC 9(08)       VALUE ZEROS.
001280     05  FILLER               PIC X(04)       VALUE SPACES.
001290 01  WS-DATA-ATUAL-R REDEFINES WS-DATA-ATUAL.
001300     05  WS-DATA-R-ANO        PIC 9(04).
001310     05  WS-DATA-R-MES        PIC 9(02).
001320     05  WS-DATA-R-DIA        PIC 9(02).
001330 01  WS-HORA-ATUAL-R REDEFINES WS-HORA-ATUAL.
001340     05  WS-HORA-R-HH         PIC 9(02).
001350     05  WS-HORA-R-MM         PIC 9(02).
001360     05  WS-HORA-R-SS         PIC 9(02).
001370     05  WS-HORA-R-CS         PIC 9(02).
001380*
001390*-----> AREA PADRAO DE MENSAGEM DE ALERTA/REJEICAO
001400 01  WS-MSG-ALERTA            PIC X(60)       VALUE SPACES.
001410 01  WS-MSG-ALERTA-R REDEFINES WS-MSG-ALERTA.
001420     05  WS-MSG-COD           PIC X(04).
001430         88  WS-MSG-OK                VALUE 'OK01'.
001440         88  WS-MSG-REJEITADA         VALUE 'REJM' 'REJ1' 'REJ2'.
001450     05  WS-MSG-TEXTO         PIC X(56).
001460*
001470*-----> SWITCHES E CONTADORES DE LEITURA DO ARQUIVO HISTORICO
001480 01  WS-AREA-AUX.
001490     05  WS-UPSI-BT-DEBUG      PIC X(01)      VALUE 'N'.
001500         88  WS-BT-DEBUG-ATIVO        VALUE 'S'.
001510     05  WS-FIM-ARQUIVO        PIC X(01)      VALUE 'N'.
001520         88  WS-FIM-ARQUIVO-ATINGIDO  VALUE 'S'.
001530     05  WS-FIM-EQUITY         PIC X(01)      VALUE 'N'.
001540         88  WS-FIM-EQUITY-ATINGIDO   VALUE 'S'.
001550     05  WS-STAKE-OK           PIC X(01)      VALUE 'N'.
001560         88  WS-APOSTA-APROVADA       VALUE 'S'.
001570     05  WS-CT-MALFORMADOS     PIC 9(07)      COMP  VALUE ZERO.
001580     05  WS-CT-FILTRADOS       PIC 9(07)      COMP  VALUE ZERO.
001590     05  WS-SEQ-EQUITY         PIC 9(07)      COMP  VALUE ZERO.
001600     05  FILLER                PIC X(04)      VALUE SPACES.
001610*
001620*-----> BANKROLL CORRENTE DA SIMULACAO (REGRA BACKTESTER - INICIO)
001630 01  WS-BANKROLL-CTRL.
001640     05  WS-BK-INICIAL         PIC S9(07)V99
001650                               VALUE 7000.00.
001660     05  WS-BK-ATUAL           PIC S9(07)V99 VALUE ZERO.
001670     05  FILLER                PIC X(04)      VALUE SPACES.
001680*
001690*-----> CONTADORES DE APOSTAS DO BACKTEST (REGRA BACKTESTER)
001700 01  WS-CONTADORES-APOSTA.
001710     05  WS-CT-TOTAL-BETS      PIC 9(07)      COMP  VALUE ZERO.
001720     05  WS-CT-WINNING-BETS    PIC 9(07)      COMP  VALUE ZERO.
001730     05  WS-CT-LOSING-BETS     PIC 9(07)      COMP  VALUE ZERO.
001740     05  FILLER                PIC X(04)      VALUE SPACES.
001750*
001760*-----> CALCULO DA APOSTA NA CASA - IMPLICITA CRUA (SEM REMOVER
001770*       O OVERROUND) E VANTAGEM (REGRA BACKTESTER PASSO 4)
001780 01  WS-CALC-APOSTA.
001790     05  WS-CA-IMPLICITA-CASA  PIC S9V999999 VALUE ZERO.
001800     05  WS-CA-VANTAGEM-CASA   PIC S9V999999 VALUE ZERO.
001810     05  FILLER                PIC X(04)      VALUE SPACES.
001820*
001830*-----> RESULTADO FINAL DO BACKTEST (REGRA BACKTESTER - FIM)
001840 01  WS-RESUMO-FINAL.
001850     05  WS-RF-ROI-PCT         PIC S9(05)V99 VALUE ZERO.
001860     05  FILLER                PIC X(04)      VALUE SPACES.
001870*
001880*-----> LINHAS DO LISTAO IMPRESSO (REGRA BACKTESTER - RELATORIO)
001890 01  WS-RL-TITULO-1            PIC X(40)
001900                               VALUE 'BACKTEST SUMMARY'.
001910 01  WS-RL-TOTAL.
001920     05  FILLER                PIC X(18)
001930                               VALUE '  TOTAL BETS:     '.
001940     05  WS-RL-TOTAL-V         PIC ZZZ,ZZ9.
001950     05  FILLER                PIC X(20)      VALUE SPACES.
001960 01  WS-RL-WIN.
001970     05  FILLER                PIC X(18)
001980                               VALUE '  WINNING BETS:   '.
001990     05  WS-RL-WIN-V           PIC ZZZ,ZZ9.
002000     05  FILLER                PIC X(20)      VALUE SPACES.
002010 01  WS-RL-LOSE.
002020     05  FILLER                PIC X(18)
002030                               VALUE '  LOSING BETS:    '.
002040     05  WS-RL-LOSE-V          PIC ZZZ,ZZ9.
002050     05  FILLER                PIC X(20)      VALUE SPACES.
002060 01  WS-RL-ROI.
002070     05  FILLER                PIC X(18)
002080                               VALUE '  ROI PCT:        '.
002090     05  WS-RL-ROI-V           PIC -ZZ,ZZ9.99.
002100     05  FILLER                PIC X(17)      VALUE SPACES.
002110 01  WS-RL-BANKROLL.
002120     05  FILLER                PIC X(18)
002130                               VALUE '  FINAL BANKROLL: '.
002140     05  WS-RL-BANKROLL-V      PIC -ZZZ,ZZZ,ZZ9.99.
002150     05  FILLER                PIC X(12)      VALUE SPACES.
002160 01  WS-RL-TITULO-2            PIC X(40)
002170                               VALUE 'EQUITY CURVE'.
002180 01  WS-RL-CABECALHO           PIC X(40)
002190                               VALUE '  SEQ     BANKROLL'.
002200 01  WS-RL-EQROW.
002210     05  FILLER                PIC X(02)      VALUE SPACES.
002220     05  WS-RL-EQ-SEQ          PIC ZZZZZZ9.
002230     05  FILLER                PIC X(01)      VALUE SPACE.
002240     05  WS-RL-EQ-VAL          PIC -ZZZ,ZZZ,ZZ9.99.
002250     05  FILLER                PIC X(10)      VALUE SPACES.
002260*
002270 01  FILLER                   PIC X(35)       VALUE
002280     '****** FIM DA WORKING-STORAGE *****'.
002290*
002300 LINKAGE SECTION.
002310*----------------*
002320 COPY CGWS0001.
002330*
002340 PROCEDURE DIVISION.
002350*==================*
002360*----------------------------------------------------------------*
002370*    PROCESSO PRINCIPAL                                          *
002380*----------------------------------------------------------------*
002390 000-CGPRG011.
002400
002410     ACCEPT WS-DATA-ATUAL FROM DATE YYYYMMDD
002420     ACCEPT WS-HORA-ATUAL FROM TIME
002430
002440     PERFORM 005-ABRIR-ARQUIVOS THRU 005-EXIT
002450     PERFORM 010-LER-ENTRADA THRU 010-EXIT
002460     PERFORM 030-PROCESSAR-REGISTRO THRU 030-EXIT
002470         UNTIL WS-FIM-ARQUIVO = 'S'
002480     PERFORM 090-TERMINAR THRU 090-EXIT
002490
002500     STOP RUN
002510     .
002520*----------------------------------------------------------------*
002530*    ABRIR OS ARQUIVOS E GRAVAR O PONTO INICIAL DA CURVA DE       *
002540*    PATRIMONIO COM O BANKROLL DE PARTIDA (REGRA BACKTESTER)      *
002550*----------------------------------------------------------------*
002560 005-ABRIR-ARQUIVOS.
002570
002580     OPEN INPUT  MATCH-INPUT-FILE
002590     OPEN OUTPUT BACKTEST-SUMMARY-FILE
002600     OPEN OUTPUT EQUITY-CURVE-FILE
002610     OPEN OUTPUT REPORT-OUT-FILE
002620
002630     MOVE WS-BK-INICIAL TO WS-BK-ATUAL
002640     MOVE ZERO          TO WS-SEQ-EQUITY
002650     MOVE WS-SEQ-EQUITY TO EC-SEQ-NO
002660     MOVE WS-BK-ATUAL   TO EC-BANKROLL-VAL
002670     WRITE EQ-CURVE-REC
002680
002690     DISPLAY ' *========================================*'
002700     DISPLAY ' *   CGPRG011 - BACKTEST DE APOSTAS 1X2    *'
002710     DISPLAY ' *========================================*'
002720     .
002730 005-EXIT.
002740     EXIT.
002750*----------------------------------------------------------------*
002760*    LER O PROXIMO REGISTRO DO HISTORICO                         *
002770*----------------------------------------------------------------*
002780 010-LER-ENTRADA.
002790     READ MATCH-INPUT-FILE
002800         AT END
002810             MOVE 'S' TO WS-FIM-ARQUIVO
002820             GO TO 010-EXIT
002830     END-READ
002840     ADD 1 TO WS-CT-LIDOS
002850     .
002860 010-EXIT.
002870     EXIT.
002880*----------------------------------------------------------------*
002890*    PROCESSAR UM REGISTRO DO HISTORICO - DESCARTAR OS INVALIDOS, *
002900*    SIMULAR A APOSTA DOS VALIDOS E LER O PROXIMO                 *
002910*----------------------------------------------------------------*
002920 030-PROCESSAR-REGISTRO.
002930
002940     PERFORM 032-VALIDAR-NUMERICO THRU 032-EXIT
002950     IF WS-MSG-COD NOT = 'OK01'
002960        ADD 1 TO WS-CT-MALFORMADOS
002970     ELSE
002980        PERFORM 034-VALIDAR-FILTROS THRU 034-EXIT
002990        IF WS-MSG-COD NOT = 'OK01'
003000           ADD 1 TO WS-CT-FILTRADOS
003010        ELSE
003020           PERFORM 050-CALCULAR-MODELO THRU 050-EXIT
003030           PERFORM 060-AVALIAR-APOSTA  THRU 060-EXIT
003040           IF WS-STAKE-OK = 'S'
003050              PERFORM 070-REGISTRAR-APOSTA THRU 070-EXIT
003060           END-IF
003070        END-IF
003080     END-IF
003090
003100     PERFORM 010-LER-ENTRADA THRU 010-EXIT
003110     .
003120 030-EXIT.
003130     EXIT.
003140*----------------------------------------------------------------*
003150*    DESCARTAR LINHA COM CAMPO NAO NUMERICO OU AUSENTE, SEM       *
003160*    INTERROMPER O PROCESSAMENTO (REGRA BACKTESTER PASSO 1)       *
003170*----------------------------------------------------------------*
003180 032-VALIDAR-NUMERICO.
003190
003200     MOVE 'OK01' TO WS-MSG-COD
003210     MOVE SPACES TO WS-MSG-TEXTO
003220
003230     IF BI-HOME-GOALS-AVG NOT NUMERIC
003240        OR BI-AWAY-GOALS-AVG NOT NUMERIC
003250        OR BI-HOME-WIN-RATE NOT NUMERIC
003260        OR BI-AWAY-WIN-RATE NOT NUMERIC
003270        OR BI-ODDS-HOME     NOT NUMERIC
003280        OR BI-ODDS-DRAW     NOT NUMERIC
003290        OR BI-ODDS-AWAY     NOT NUMERIC
003300        OR BI-OUTCOME       NOT NUMERIC
003310        MOVE 'REJM' TO WS-MSG-COD
003320        MOVE 'LINHA HISTORICA COM CAMPO NAO NUMERICO OU AUSENTE'
003330             TO WS-MSG-TEXTO
003340     END-IF
003350     .
003360 032-EXIT.
003370     EXIT.
003380*----------------------------------------------------------------*
003390*    FILTROS DE DOMINIO DA LINHA HISTORICA - NAO SAO ERRO, SO     *
003400*    FAZEM A LINHA SER IGNORADA NA SIMULACAO (REGRA BACKTESTER    *
003410*    PASSO 2)                                                    *
003420*----------------------------------------------------------------*
003430 034-VALIDAR-FILTROS.
003440
003450     MOVE 'OK01' TO WS-MSG-COD
003460     MOVE SPACES TO WS-MSG-TEXTO
003470
003480     IF BI-ODDS-HOME NOT > 1.00
003490        OR BI-ODDS-DRAW NOT > 1.00
003500        OR BI-ODDS-AWAY NOT > 1.00
003510        MOVE 'REJ1' TO WS-MSG-COD
003520        MOVE 'ODD FORA DO DOMINIO (DEVE SER MAIOR QUE 1,00)'
003530             TO WS-MSG-TEXTO
003540     END-IF
003550
003560     IF WS-MSG-COD = 'OK01'
003570        IF BI-HOME-WIN-RATE < 0 OR BI-HOME-WIN-RATE > 1
003580           OR BI-AWAY-WIN-RATE < 0 OR BI-AWAY-WIN-RATE > 1
003590           MOVE 'REJ2' TO WS-MSG-COD
003600           MOVE 'APROVEITAMENTO HISTORICO FORA DO INTERVALO [0,1]'
003610                TO WS-MSG-TEXTO
003620        END-IF
003630     END-IF
003640     .
003650 034-EXIT.
003660     EXIT.
003670*----------------------------------------------------------------*
003680*    CALCULAR O TRIO ESTATISTICO, FUZZY E HIBRIDO PARA A LINHA    *
003690*    HISTORICA, EXATAMENTE COMO NO CGPRG010 (REGRA BACKTESTER     *
003700*    PASSO 3)                                                    *
003710*----------------------------------------------------------------*
003720 050-CALCULAR-MODELO.
003730
003740     PERFORM 052-ACIONAR-MOTOR-STAT    THRU 052-EXIT
003750     PERFORM 054-ACIONAR-MOTOR-FUZZY   THRU 054-EXIT
003760     PERFORM 056-ACIONAR-MOTOR-HIBRIDO THRU 056-EXIT
003770     .
003780 050-EXIT.
003790     EXIT.
003800*----------------------------------------------------------------*
003810*    CHAMAR O MOTOR ESTATISTICO (CGPRG012)                       *
003820*----------------------------------------------------------------*
003830 052-ACIONAR-MOTOR-STAT.
003840
003850     MOVE BI-HOME-GOALS-AVG  TO LK-MP-HOME-GOALS-AVG
003860     MOVE BI-AWAY-GOALS-AVG  TO LK-MP-AWAY-GOALS-AVG
003870     MOVE BI-HOME-WIN-RATE   TO LK-MP-HOME-WIN-RATE
003880     MOVE BI-AWAY-WIN-RATE   TO LK-MP-AWAY-WIN-RATE
003890     MOVE BI-ODDS-HOME       TO LK-MP-ODDS-HOME
003900     MOVE BI-ODDS-DRAW       TO LK-MP-ODDS-DRAW
003910     MOVE BI-ODDS-AWAY       TO LK-MP-ODDS-AWAY
003920
003930     CALL 'CGPRG012' USING LK-MOTOR-PARMS
003940
003950     MOVE LK-MP-P-HOME       TO LK-HP-STAT-HOME
003960     MOVE LK-MP-P-DRAW       TO LK-HP-STAT-DRAW
003970     MOVE LK-MP-P-AWAY       TO LK-HP-STAT-AWAY
003980     .
003990 052-EXIT.
004000     EXIT.
004010*----------------------------------------------------------------*
004020*    CHAMAR O MOTOR FUZZY (CGPRG013)                             *
004030*----------------------------------------------------------------*
004040 054-ACIONAR-MOTOR-FUZZY.
004050
004060     MOVE BI-HOME-GOALS-AVG  TO LK-MP-HOME-GOALS-AVG
004070     MOVE BI-AWAY-GOALS-AVG  TO LK-MP-AWAY-GOALS-AVG
004080     MOVE BI-HOME-WIN-RATE   TO LK-MP-HOME-WIN-RATE
004090     MOVE BI-AWAY-WIN-RATE   TO LK-MP-AWAY-WIN-RATE
004100     MOVE BI-ODDS-HOME       TO LK-MP-ODDS-HOME
004110     MOVE BI-ODDS-DRAW       TO LK-MP-ODDS-DRAW
004120     MOVE BI-ODDS-AWAY       TO LK-MP-ODDS-AWAY
004130
004140     CALL 'CGPRG013' USING LK-MOTOR-PARMS
004150
004160     MOVE LK-MP-P-HOME       TO LK-HP-FUZZY-HOME
004170     MOVE LK-MP-P-DRAW       TO LK-HP-FUZZY-DRAW
004180     MOVE LK-MP-P-AWAY       TO LK-HP-FUZZY-AWAY
004190     .
004200 054-EXIT.
004210     EXIT.
004220*----------------------------------------------------------------*
004230*    CHAMAR O MOTOR HIBRIDO (CGPRG014) COM CONFIANCAS IGUAIS      *
004240*----------------------------------------------------------------*
004250 056-ACIONAR-MOTOR-HIBRIDO.
004260
004270     MOVE 0.5 TO LK-HP-CONF-STAT
004280     MOVE 0.5 TO LK-HP-CONF-FUZZY
004290
004300     CALL 'CGPRG014' USING LK-HIBRIDO-PARMS
004310     .
004320 056-EXIT.
004330     EXIT.
004340*----------------------------------------------------------------*
004350*    AVALIAR A APOSTA NA CASA - IMPLICITA CRUA, VANTAGEM MINIMA   *
004360*    DE 0,02 E TAMANHO VIA KELLY FRACIONADO A 0,25 (REGRA         *
004370*    BACKTESTER PASSO 4 E 5)                                     *
004380*----------------------------------------------------------------*
004390 060-AVALIAR-APOSTA.
004400
004410     MOVE 'N' TO WS-STAKE-OK
004420     COMPUTE WS-CA-IMPLICITA-CASA ROUNDED = 1 / BI-ODDS-HOME
004430     COMPUTE WS-CA-VANTAGEM-CASA =
004440         LK-HP-HIBRIDO-HOME - WS-CA-IMPLICITA-CASA
004450
004460     IF WS-CA-VANTAGEM-CASA > 0.02
004470        MOVE LK-HP-HIBRIDO-HOME TO LK-KP-PROBABILIDADE
004480        MOVE BI-ODDS-HOME       TO LK-KP-ODDS
004490        MOVE WS-BK-ATUAL        TO LK-KP-BANKROLL
004500        MOVE 0.25               TO LK-KP-MULTIPLICADOR
004510
004520        CALL 'CGPRG015' USING LK-KELLY-PARMS
004530
004540        IF LK-KP-STAKE-POSITIVA
004550           MOVE 'S' TO WS-STAKE-OK
004560        END-IF
004570     END-IF
004580     .
004590 060-EXIT.
004600     EXIT.
004610*----------------------------------------------------------------*
004620*    REGISTRAR A APOSTA EFETIVAMENTE REALIZADA - ATUALIZAR O      *
004630*    BANKROLL E GRAVAR O NOVO PONTO DA CURVA DE PATRIMONIO        *
004640*    (REGRA BACKTESTER PASSO 6)                                  *
004650*----------------------------------------------------------------*
004660 070-REGISTRAR-APOSTA.
004670
004680     ADD 1 TO WS-CT-TOTAL-BETS
004690     ADD 1 TO WS-SEQ-EQUITY
004700
004710     IF BI-OUTCOME = 1
004720        ADD 1 TO WS-CT-WINNING-BETS
004730        COMPUTE WS-BK-ATUAL ROUNDED =
004740            WS-BK-ATUAL + (LK-KP-STAKE * (BI-ODDS-HOME - 1))
004750     ELSE
004760        COMPUTE WS-BK-ATUAL ROUNDED = WS-BK-ATUAL - LK-KP-STAKE
004770     END-IF
004780
004790     PERFORM 075-GRAVAR-PONTO-EQUITY THRU 075-EXIT
004800
004810*        RASTREIO DE APOSTA - SO SAI COM A UPSI-0 DO JOB LIGADA
004820*        (BIT DE DEBUG), NAO POLUI O SYSOUT NORMAL
004830     IF WS-BT-DEBUG-ATIVO
004840        DISPLAY 'CGPRG011 DEBUG - APOSTA No ' WS-CT-TOTAL-BETS
004850        DISPLAY 'CGPRG011 DEBUG - STAKE/RESULTADO/BANKROLL = '
004860            LK-KP-STAKE ' / ' BI-OUTCOME ' / ' WS-BK-ATUAL
004870     END-IF
004880     .
004890 070-EXIT.
004900     EXIT.
004910*----------------------------------------------------------------*
004920*    GRAVAR UM PONTO DA CURVA DE PATRIMONIO                      *
004930*----------------------------------------------------------------*
004940 075-GRAVAR-PONTO-EQUITY.
004950
004960     MOVE WS-SEQ-EQUITY TO EC-SEQ-NO
004970     MOVE WS-BK-ATUAL   TO EC-BANKROLL-VAL
004980     WRITE EQ-CURVE-REC
004990     .
005000 075-EXIT.
005010     EXIT.
005020*----------------------------------------------------------------*
005030*    PROCEDIMENTOS FINAIS - CALCULAR O RESUMO, GRAVA-LO, IMPRIMIR *
005040*    O LISTAO, FECHAR OS ARQUIVOS E EXIBIR OS TOTAIS DE CONTROLE  *
005050*----------------------------------------------------------------*
005060 090-TERMINAR.
005070
005080     COMPUTE WS-CT-LOSING-BETS =
005090         WS-CT-TOTAL-BETS - WS-CT-WINNING-BETS
005100     COMPUTE WS-RF-ROI-PCT ROUNDED =
005110         ((WS-BK-ATUAL - WS-BK-INICIAL) / WS-BK-INICIAL) * 100
005120
005130     MOVE WS-RF-ROI-PCT      TO BS-ROI-PCT
005140     MOVE WS-CT-TOTAL-BETS   TO BS-TOTAL-BETS
005150     MOVE WS-CT-WINNING-BETS TO BS-WINNING-BETS
005160     MOVE WS-CT-LOSING-BETS  TO BS-LOSING-BETS
005170     MOVE WS-BK-ATUAL        TO BS-FINAL-BANKROLL
005180     WRITE BT-SUMMARY-REC
005190
005200     PERFORM 095-IMPRIMIR-RELATORIO THRU 095-EXIT
005210
005220     CLOSE MATCH-INPUT-FILE
005230     CLOSE BACKTEST-SUMMARY-FILE
005240     CLOSE REPORT-OUT-FILE
005250
005260     DISPLAY ' *========================================*'
005270     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG011         *'
005280     DISPLAY ' *----------------------------------------*'
005290     DISPLAY ' * LINHAS LIDAS............= ' WS-CT-LIDOS
005300     DISPLAY ' * LINHAS MALFORMADAS......= ' WS-CT-MALFORMADOS
005310     DISPLAY ' * LINHAS FILTRADAS........= ' WS-CT-FILTRADOS
005320     DISPLAY ' * APOSTAS REALIZADAS......= ' WS-CT-TOTAL-BETS
005330     DISPLAY ' * APOSTAS VENCEDORAS......= ' WS-CT-WINNING-BETS
005340     DISPLAY ' * APOSTAS PERDEDORAS......= ' WS-CT-LOSING-BETS
005350     DISPLAY ' * BANKROLL FINAL..........= ' WS-BK-ATUAL
005360     DISPLAY ' *----------------------------------------*'
005370     DISPLAY ' *      TERMINO NORMAL DO CGPRG011         *'
005380     DISPLAY ' *========================================*'
005390     .
005400 090-EXIT.
005410     EXIT.
005420*----------------------------------------------------------------*
005430*    MONTAR O LISTAO IMPRESSO - BLOCO DE RESUMO SEGUIDO DA CURVA  *
005440*    DE PATRIMONIO, RELIDA DO ARQUIVO JA GRAVADO (REGRA DO        *
005450*    RELATORIO)                                                  *
005460*----------------------------------------------------------------*
005470 095-IMPRIMIR-RELATORIO.
005480
005490     MOVE WS-RL-TITULO-1   TO RPT-LINE-REC
005500     WRITE RPT-LINE-REC AFTER ADVANCING C01
005510
005520     MOVE WS-CT-TOTAL-BETS    TO WS-RL-TOTAL-V
005530     MOVE WS-RL-TOTAL         TO RPT-LINE-REC
005540     WRITE RPT-LINE-REC
005550
005560     MOVE WS-CT-WINNING-BETS  TO WS-RL-WIN-V
005570     MOVE WS-RL-WIN           TO RPT-LINE-REC
005580     WRITE RPT-LINE-REC
005590
005600     MOVE WS-CT-LOSING-BETS   TO WS-RL-LOSE-V
005610     MOVE WS-RL-LOSE          TO RPT-LINE-REC
005620     WRITE RPT-LINE-REC
005630
005640     MOVE WS-RF-ROI-PCT       TO WS-RL-ROI-V
005650     MOVE WS-RL-ROI           TO RPT-LINE-REC
005660     WRITE RPT-LINE-REC
005670
005680     MOVE WS-BK-ATUAL         TO WS-RL-BANKROLL-V
005690     MOVE WS-RL-BANKROLL      TO RPT-LINE-REC
005700     WRITE RPT-LINE-REC
005710
005720     MOVE WS-RL-TITULO-2      TO RPT-LINE-REC
005730     WRITE RPT-LINE-REC
005740
005750     MOVE WS-RL-CABECALHO     TO RPT-LINE-REC
005760     WRITE RPT-LINE-REC
005770
005780     CLOSE EQUITY-CURVE-FILE
005790     OPEN INPUT EQUITY-CURVE-FILE
005800     PERFORM 096-LER-EQUITY THRU 096-EXIT
005810         UNTIL WS-FIM-EQUITY = 'S'
005820     CLOSE EQUITY-CURVE-FILE
005830     .
005840 095-EXIT.
005850     EXIT.
005860*----------------------------------------------------------------*
005870*    LER UM PONTO DA CURVA DE PATRIMONIO JA GRAVADA E IMPRIMIR    *
005880*    A LINHA CORRESPONDENTE DO LISTAO                            *
005890*----------------------------------------------------------------*
005900 096-LER-EQUITY.
005910     READ EQUITY-CURVE-FILE
005920         AT END
005930             MOVE 'S' TO WS-FIM-EQUITY
005940             GO TO 096-EXIT
005950     END-READ
005960     MOVE EC-SEQ-NO       TO WS-RL-EQ-SEQ
005970     MOVE EC-BANKROLL-VAL TO WS-RL-EQ-VAL
005980     MOVE WS-RL-EQROW     TO RPT-LINE-REC
005990     WRITE RPT-LINE-REC
006000     .
006010 096-EXIT.
006020     EXIT.
006030*---------------> FIM DO PROGRAMA CGPRG011 <--------------------*
