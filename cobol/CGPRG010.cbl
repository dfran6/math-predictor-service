000010 IDENTIFICATION DIVISION.
000020*=======================*
000030 PROGRAM-ID.    CGPRG010.
000040 AUTHOR.        LUCIANA FARIA AZEVEDO.
000050 INSTALLATION.  CASA DE APOSTAS - DEPTO PROCESSAMENTO DE DADOS.
000060 DATE-WRITTEN.  15/05/2023.
000070 DATE-COMPILED. 15/05/2023.
000080 SECURITY.      NIVEL BASICO.
000090*----------------------------------------------------------------*
000100* SISTEMA APOSTAS-1X2 - MOTOR DE DECISAO DE APOSTAS ESPORTIVAS  *
000110*----------------------------------------------------------------*
000120* OBJETIVO: LER CADA SOLICITACAO DE PREVISAO DO ARQUIVO DE       *
000130*           ENTRADA (MATCH-INPUT), VALIDAR OS DADOS DA PARTIDA,  *
000140*           ACIONAR OS MOTORES ESTATISTICO, FUZZY E HIBRIDO,     *
000150*           COMPARAR A PROBABILIDADE HIBRIDA COM A PROBABILIDADE *
000160*           IMPLICITA DO MERCADO PARA ACHAR A MAIOR VANTAGEM     *
000170*           (EDGE) E DIMENSIONAR A APOSTA RECOMENDADA VIA        *
000180*           CRITERIO DE KELLY FRACIONARIO. GRAVA UM REGISTRO DE  *
000190*           PREVISAO POR SOLICITACAO VALIDA NO ARQUIVO DE SAIDA. *
000200*----------------------------------------------------------------*
000210*------------------> HISTORICO - MANUTENCAO <------------------*
000220* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000230* ------  -------  ------  ------  ------------------------- *
000240*  V01    MAI/2023 030020  LFA     VERSAO INICIAL - LEITURA DE
000250*                                  MATCH-INPUT, CHAMADA AOS TRES
000260*                                  MOTORES E GRAVACAO DO REGISTRO
000270*                                  DE PREVISAO
000280*  V02    JAN/1999 030058  RCS     AJUSTE ANO 2000 - CAMPO DE
000290*                                  DATA DE EXECUCAO PASSA DE
000300*                                  9(06) PARA 9(08) (SEC.CENT)
000310*  V03    SET/2023 030050  LFA     INCLUIDA REJEICAO COM
000320*                                  MENSAGEM DE ERRO PARA REGISTROS
000330*                                  COM MEDIA DE GOLS NEGATIVA OU
000340*                                  APROVEITAMENTO FORA DE (0,1)
000350*  V04    FEV/2024 030075  LFA     CRITERIO DE DESEMPATE DA
000360*                                  MAIOR VANTAGEM EXPLICITADO NA
000370*                                  ORDEM CASA/EMPATE/FORA
000380*----------------------------------------------------------------*
000390 ENVIRONMENT DIVISION.
000400*====================*
000410 CONFIGURATION SECTION.
000420*---------------------*
000430 SPECIAL-NAMES.
000440     UPSI-0 ON STATUS IS WS-UPSI-PREDICT-DEBUG
000450     .
000460 INPUT-OUTPUT SECTION.
000470*---------------------*
000480 FILE-CONTROL.
000490     SELECT MATCH-INPUT-FILE  ASSIGN TO MATCHIN
000500            ORGANIZATION IS LINE SEQUENTIAL.
000510
000520     SELECT PREDICTION-OUT-FILE ASSIGN TO PREDOUT
000530            ORGANIZATION IS LINE SEQUENTIAL.
000540 DATA DIVISION.
000550*=============*
000560 FILE SECTION.
000570*------------*
000580*----------------------------------------------------------------*
000590*    ARQUIVO DE ENTRADA - SOLICITACOES DE PREVISAO (UMA PARTIDA   *
000600*    POR REGISTRO)                                                *
000610*----------------------------------------------------------------*
000620 FD  MATCH-INPUT-FILE
000630     RECORD CONTAINS 45 CHARACTERS
000640     RECORDING MODE IS F.
000650 01  MATCH-INPUT-REC.
000660     05  MI-HOME-GOALS-AVG       PIC 9(01)V9(02).
000670     05  MI-AWAY-GOALS-AVG       PIC 9(01)V9(02).
000680     05  MI-HOME-WIN-RATE        PIC V9(04).
000690     05  MI-AWAY-WIN-RATE        PIC V9(04).
000700     05  MI-ODDS-HOME            PIC 9(03)V9(02).
000710     05  MI-ODDS-DRAW            PIC 9(03)V9(02).
000720     05  MI-ODDS-AWAY            PIC 9(03)V9(02).
000730     05  MI-BANKROLL             PIC 9(07)V9(02).
000740     05  MI-KELLY-MULT           PIC V9(02).
000750     05  FILLER                  PIC X(05).
000760*----------------------------------------------------------------*
000770*    ARQUIVO DE SAIDA - UM REGISTRO DE PREVISAO POR SOLICITACAO   *
000780*    VALIDA                                                      *
000790*----------------------------------------------------------------*
000800 FD  PREDICTION-OUT-FILE
000810     RECORD CONTAINS 60 CHARACTERS
000820     RECORDING MODE IS F.
000830 01  PREDICTION-OUT-REC.
000840     05  PO-P-STAT-HOME          PIC V9(04).
000850     05  PO-P-STAT-DRAW          PIC V9(04).
000860     05  PO-P-STAT-AWAY          PIC V9(04).
000870     05  PO-P-FUZZY-HOME         PIC V9(04).
000880     05  PO-P-FUZZY-DRAW         PIC V9(04).
000890     05  PO-P-FUZZY-AWAY         PIC V9(04).
000900     05  PO-P-HYBRID-HOME        PIC V9(04).
000910     05  PO-P-HYBRID-DRAW        PIC V9(04).
000920     05  PO-P-HYBRID-AWAY        PIC V9(04).
000930     05  PO-KELLY-FRACTION       PIC V9(04).
000940     05  PO-RECOMMENDED-STAKE    PIC 9(07)V9(02).
000950     05  PO-RECOMMENDED-OUTCOME  PIC X(04).
000960     05  FILLER                  PIC X(07).
000970 WORKING-STORAGE SECTION.
000980*-----------------------*
000990*-----> AREA AUXILIAR (CONTADOR AVULSO - PADRAO DA CASA)
001000 77  WS-CT-ACEITOS           PIC 9(07)      COMP  VALUE ZERO.
001010*
001020 01  FILLER                  PIC X(35)        VALUE
001030     '**** INICIO DA WORKING-STORAGE ****'.
001040*
001050*-----> CABECALHO DE DATA/HORA DE EXECUCAO (PADRAO DO SISTEMA)
001060 01  WS-CABECALHO-DATA.
001070     05  WS-DATA-ATUAL        PIC 9(08)       VALUE ZEROS.
001080     05  WS-HORA-ATUAL        PIC 9(08)       VALUE ZEROS.
001090     05  FILLER               PIC X(04)       VALUE SPACES.
001100 01  WS-DATA-ATUAL-R REDEFINES WS-DATA-ATUAL.
001110     05  WS-DATA-R-ANO        PIC 9(04).
001120     05  WS-DATA-R-MES        PIC 9(02).
001130     05  WS-DATA-R-DIA        PIC 9(02).
001140 01  WS-HORA-ATUAL-R REDEFINES WS-HORA-ATUAL.
001150     05  WS-HORA-R-HH         PIC 9(02).
001160     05  WS-HORA-R-MM         PIC 9(02).
001170     05  WS-HORA-R-SS         PIC 9(02).
001180     05  WS-HORA-R-CS         PIC 9(02).
001190*
001200*-----> AREA PADRAO DE MENSAGEM DE ALERTA/REJEICAO
001210 01  WS-MSG-ALERTA            PIC X(60)       VALUE SPACES.
001220 01  WS-MSG-ALERTA-R REDEFINES WS-MSG-ALERTA.
001230     05  WS-MSG-COD           PIC X(04).
001240         88  WS-MSG-OK                VALUE 'OK01'.
001250         88  WS-MSG-REJEITADA         VALUE 'REJ1' 'REJ2'.
001260     05  WS-MSG-TEXTO         PIC X(56).
001270*
001280*-----> SWITCHES E CONTADORES DE CONTROLE
001290 01  WS-AREA-AUX.
001300     05  WS-UPSI-PREDICT-DEBUG PIC X(01)      VALUE 'N'.
001310         88  WS-PREDICT-DEBUG-ATIVO   VALUE 'S'.
001320     05  WS-FIM-ARQUIVO        PIC X(01)      VALUE 'N'.
001330         88  WS-FIM-ARQUIVO-ATINGIDO  VALUE 'S'.
001340     05  WS-CT-LIDOS           PIC 9(07)      COMP  VALUE ZERO.
001350     05  WS-CT-REJEITADOS      PIC 9(07)      COMP  VALUE ZERO.
001360     05  FILLER                PIC X(04)      VALUE SPACES.
001370*
001380*-----> PROBABILIDADE IMPLICITA SEM OVERROUND (REGRA PASSO 4)
001390 01  WS-IMPLICITAS.
001400     05  WS-IM-T-TOTAL         PIC S9V999999 VALUE ZERO.
001410     05  WS-IM-CASA            PIC S9V999999 VALUE ZERO.
001420     05  WS-IM-EMPATE          PIC S9V999999 VALUE ZERO.
001430     05  WS-IM-FORA            PIC S9V999999 VALUE ZERO.
001440     05  FILLER                PIC X(04)      VALUE SPACES.
001450*
001460*-----> VANTAGEM (EDGE) DE CADA RESULTADO (REGRA PASSO 5)
001470 01  WS-VANTAGENS.
001480     05  WS-VT-CASA            PIC S9V999999 VALUE ZERO.
001490     05  WS-VT-EMPATE          PIC S9V999999 VALUE ZERO.
001500     05  WS-VT-FORA            PIC S9V999999 VALUE ZERO.
001510     05  FILLER                PIC X(04)      VALUE SPACES.
001520*
001530*-----> RESULTADO ESCOLHIDO E SEUS DADOS PARA CHAMAR O KELLY
001540 01  WS-MELHOR-RESULTADO.
001550     05  WS-MR-NOME            PIC X(04)      VALUE SPACES.
001560     05  WS-MR-PROBABILIDADE   PIC S9V999999 VALUE ZERO.
001570     05  WS-MR-ODDS            PIC S999V99 VALUE ZERO.
001580     05  FILLER                PIC X(04)      VALUE SPACES.
001590*
001600 01  FILLER                   PIC X(35)       VALUE
001610     '****** FIM DA WORKING-STORAGE *****'.
001620*
001630 LINKAGE SECTION.
001640*----------------*
001650 COPY CGWS0001.
001660*
001670 PROCEDURE DIVISION.
001680*==================*
001690*----------------------------------------------------------------*
001700*    PROCESSO PRINCIPAL                                          *
001710*----------------------------------------------------------------*
001720 000-CGPRG010.
001730
001740     ACCEPT WS-DATA-ATUAL FROM DATE YYYYMMDD
001750     ACCEPT WS-HORA-ATUAL FROM TIME
001760
001770     PERFORM 005-ABRIR-ARQUIVOS THRU 005-EXIT
001780     PERFORM 010-LER-ENTRADA THRU 010-EXIT
001790     PERFORM 030-PROCESSAR-REGISTRO THRU 030-EXIT
001800         UNTIL WS-FIM-ARQUIVO = 'S'
001810     PERFORM 090-TERMINAR THRU 090-EXIT
001820
001830     STOP RUN
001840     .
001850*----------------------------------------------------------------*
001860*    ABRIR OS ARQUIVOS DE ENTRADA E SAIDA                         *
001870*----------------------------------------------------------------*
001880 005-ABRIR-ARQUIVOS.
001890
001900     OPEN INPUT  MATCH-INPUT-FILE
001910     OPEN OUTPUT PREDICTION-OUT-FILE
001920
001930     DISPLAY ' *========================================*'
001940     DISPLAY ' *   CGPRG010 - PREVISAO DE APOSTAS 1X2    *'
001950     DISPLAY ' *========================================*'
001960     .
001970 005-EXIT.
001980     EXIT.
001990*----------------------------------------------------------------*
002000*    LER O PROXIMO REGISTRO DE SOLICITACAO DE PREVISAO            *
002010*----------------------------------------------------------------*
002020 010-LER-ENTRADA.
002030     READ MATCH-INPUT-FILE
002040         AT END
002050             MOVE 'S' TO WS-FIM-ARQUIVO
002060             GO TO 010-EXIT
002070     END-READ
002080     ADD 1 TO WS-CT-LIDOS
002090     .
002100 010-EXIT.
002110     EXIT.
002120*----------------------------------------------------------------*
002130*    PROCESSAR UMA SOLICITACAO DE PREVISAO - VALIDAR, CALCULAR    *
002140*    E LER A PROXIMA                                              *
002150*----------------------------------------------------------------*
002160 030-PROCESSAR-REGISTRO.
002170
002180     PERFORM 040-VALIDAR-ENTRADA THRU 040-EXIT
002190     IF WS-MSG-COD = 'OK01'
002200        PERFORM 050-CALCULAR-PREVISAO THRU 050-EXIT
002210        ADD 1 TO WS-CT-ACEITOS
002220     ELSE
002230        ADD 1 TO WS-CT-REJEITADOS
002240        DISPLAY ' * REGISTRO ' WS-CT-LIDOS
002250                ' REJEITADO - ' WS-MSG-TEXTO
002260     END-IF
002270
002280     PERFORM 010-LER-ENTRADA THRU 010-EXIT
002290     .
002300 030-EXIT.
002310     EXIT.
002320*----------------------------------------------------------------*
002330*    VALIDAR OS DADOS DA PARTIDA (REGRA PREDICT - VALIDACAO)      *
002340*----------------------------------------------------------------*
002350 040-VALIDAR-ENTRADA.
002360
002370     MOVE 'OK01' TO WS-MSG-COD
002380     MOVE SPACES TO WS-MSG-TEXTO
002390
002400     IF MI-HOME-GOALS-AVG < 0 OR MI-AWAY-GOALS-AVG < 0
002410        MOVE 'REJ1' TO WS-MSG-COD
002420        MOVE 'MEDIA DE GOLS NEGATIVA'  TO WS-MSG-TEXTO
002430     END-IF
002440
002450     IF WS-MSG-COD = 'OK01'
002460        IF MI-HOME-WIN-RATE NOT > 0 OR MI-HOME-WIN-RATE NOT < 1
002470           OR MI-AWAY-WIN-RATE NOT > 0 OR MI-AWAY-WIN-RATE NOT < 1
002480           MOVE 'REJ2' TO WS-MSG-COD
002490           MOVE 'APROVEITAMENTO HISTORICO FORA DO INTERVALO (0,1)'
002500                TO WS-MSG-TEXTO
002510        END-IF
002520     END-IF
002530     .
002540 040-EXIT.
002550     EXIT.
002560*----------------------------------------------------------------*
002570*    CALCULAR A PREVISAO COMPLETA DE UMA SOLICITACAO VALIDA       *
002580*----------------------------------------------------------------*
002590 050-CALCULAR-PREVISAO.
002600
002610     PERFORM 052-ACIONAR-MOTOR-STAT  THRU 052-EXIT
002620     PERFORM 054-ACIONAR-MOTOR-FUZZY THRU 054-EXIT
002630     PERFORM 056-ACIONAR-MOTOR-HIBRIDO THRU 056-EXIT
002640     PERFORM 060-CALC-IMPLICITAS THRU 060-EXIT
002650     PERFORM 070-CALC-VANTAGENS THRU 070-EXIT
002660     PERFORM 075-ESCOLHER-MELHOR THRU 075-EXIT
002670     PERFORM 080-ACIONAR-KELLY THRU 080-EXIT
002680     PERFORM 085-GRAVAR-PREVISAO THRU 085-EXIT
002690     .
002700 050-EXIT.
002710     EXIT.
002720*----------------------------------------------------------------*
002730*    CHAMAR O MOTOR ESTATISTICO (CGPRG012) - GUARDAR O TRIO       *
002740*----------------------------------------------------------------*
002750 052-ACIONAR-MOTOR-STAT.
002760
002770     MOVE MI-HOME-GOALS-AVG  TO LK-MP-HOME-GOALS-AVG
002780     MOVE MI-AWAY-GOALS-AVG  TO LK-MP-AWAY-GOALS-AVG
002790     MOVE MI-HOME-WIN-RATE   TO LK-MP-HOME-WIN-RATE
002800     MOVE MI-AWAY-WIN-RATE   TO LK-MP-AWAY-WIN-RATE
002810     MOVE MI-ODDS-HOME       TO LK-MP-ODDS-HOME
002820     MOVE MI-ODDS-DRAW       TO LK-MP-ODDS-DRAW
002830     MOVE MI-ODDS-AWAY       TO LK-MP-ODDS-AWAY
002840
002850     CALL 'CGPRG012' USING LK-MOTOR-PARMS
002860
002870     MOVE LK-MP-P-HOME       TO LK-HP-STAT-HOME
002880     MOVE LK-MP-P-DRAW       TO LK-HP-STAT-DRAW
002890     MOVE LK-MP-P-AWAY       TO LK-HP-STAT-AWAY
002900     COMPUTE PO-P-STAT-HOME  ROUNDED = LK-MP-P-HOME
002910     COMPUTE PO-P-STAT-DRAW  ROUNDED = LK-MP-P-DRAW
002920     COMPUTE PO-P-STAT-AWAY  ROUNDED = LK-MP-P-AWAY
002930     .
002940 052-EXIT.
002950     EXIT.
002960*----------------------------------------------------------------*
002970*    CHAMAR O MOTOR FUZZY (CGPRG013) - GUARDAR O TRIO             *
002980*----------------------------------------------------------------*
002990 054-ACIONAR-MOTOR-FUZZY.
003000
003010     MOVE MI-HOME-GOALS-AVG  TO LK-MP-HOME-GOALS-AVG
003020     MOVE MI-AWAY-GOALS-AVG  TO LK-MP-AWAY-GOALS-AVG
003030     MOVE MI-HOME-WIN-RATE   TO LK-MP-HOME-WIN-RATE
003040     MOVE MI-AWAY-WIN-RATE   TO LK-MP-AWAY-WIN-RATE
003050     MOVE MI-ODDS-HOME       TO LK-MP-ODDS-HOME
003060     MOVE MI-ODDS-DRAW       TO LK-MP-ODDS-DRAW
003070     MOVE MI-ODDS-AWAY       TO LK-MP-ODDS-AWAY
003080
003090     CALL 'CGPRG013' USING LK-MOTOR-PARMS
003100
003110     MOVE LK-MP-P-HOME       TO LK-HP-FUZZY-HOME
003120     MOVE LK-MP-P-DRAW       TO LK-HP-FUZZY-DRAW
003130     MOVE LK-MP-P-AWAY       TO LK-HP-FUZZY-AWAY
003140     COMPUTE PO-P-FUZZY-HOME ROUNDED = LK-MP-P-HOME
003150     COMPUTE PO-P-FUZZY-DRAW ROUNDED = LK-MP-P-DRAW
003160     COMPUTE PO-P-FUZZY-AWAY ROUNDED = LK-MP-P-AWAY
003170     .
003180 054-EXIT.
003190     EXIT.
003200*----------------------------------------------------------------*
003210*    CHAMAR O MOTOR HIBRIDO (CGPRG014) COM CONFIANCAS IGUAIS      *
003220*    (REGRA PREDICT PASSO 3 - 0,5 / 0,5)                          *
003230*----------------------------------------------------------------*
003240 056-ACIONAR-MOTOR-HIBRIDO.
003250
003260     MOVE 0.5 TO LK-HP-CONF-STAT
003270     MOVE 0.5 TO LK-HP-CONF-FUZZY
003280
003290     CALL 'CGPRG014' USING LK-HIBRIDO-PARMS
003300
003310     COMPUTE PO-P-HYBRID-HOME ROUNDED = LK-HP-HIBRIDO-HOME
003320     COMPUTE PO-P-HYBRID-DRAW ROUNDED = LK-HP-HIBRIDO-DRAW
003330     COMPUTE PO-P-HYBRID-AWAY ROUNDED = LK-HP-HIBRIDO-AWAY
003340     .
003350 056-EXIT.
003360     EXIT.
003370*----------------------------------------------------------------*
003380*    PROBABILIDADE IMPLICITA SEM OVERROUND (REGRA PREDICT PASSO 4)*
003390*----------------------------------------------------------------*
003400 060-CALC-IMPLICITAS.
003410
003420     COMPUTE WS-IM-T-TOTAL ROUNDED =
003430         (1 / MI-ODDS-HOME) + (1 / MI-ODDS-DRAW)
003440             + (1 / MI-ODDS-AWAY)
003450     COMPUTE WS-IM-CASA   ROUNDED = (1 / MI-ODDS-HOME) / WS-IM-T-TOTAL
003460     COMPUTE WS-IM-EMPATE ROUNDED = (1 / MI-ODDS-DRAW) / WS-IM-T-TOTAL
003470     COMPUTE WS-IM-FORA   ROUNDED = (1 / MI-ODDS-AWAY) / WS-IM-T-TOTAL
003480     .
003490 060-EXIT.
003500     EXIT.
003510*----------------------------------------------------------------*
003520*    VANTAGEM (EDGE) DE CADA RESULTADO (REGRA PREDICT PASSO 5)    *
003530*----------------------------------------------------------------*
003540 070-CALC-VANTAGENS.
003550
003560     COMPUTE WS-VT-CASA   = LK-HP-HIBRIDO-HOME - WS-IM-CASA
003570     COMPUTE WS-VT-EMPATE = LK-HP-HIBRIDO-DRAW - WS-IM-EMPATE
003580     COMPUTE WS-VT-FORA   = LK-HP-HIBRIDO-AWAY - WS-IM-FORA
003590     .
003600 070-EXIT.
003610     EXIT.
003620*----------------------------------------------------------------*
003630*    ESCOLHER O RESULTADO DE MAIOR VANTAGEM - EMPATE RESOLVIDO    *
003640*    NA ORDEM FIXA CASA / EMPATE / FORA (REGRA PREDICT PASSO 5)   *
003650*----------------------------------------------------------------*
003660 075-ESCOLHER-MELHOR.
003670
003680     IF WS-VT-CASA NOT LESS WS-VT-EMPATE
003690        AND WS-VT-CASA NOT LESS WS-VT-FORA
003700        MOVE 'HOME' TO WS-MR-NOME
003710        MOVE LK-HP-HIBRIDO-HOME TO WS-MR-PROBABILIDADE
003720        MOVE MI-ODDS-HOME       TO WS-MR-ODDS
003730     ELSE
003740        IF WS-VT-EMPATE NOT LESS WS-VT-FORA
003750           MOVE 'DRAW' TO WS-MR-NOME
003760           MOVE LK-HP-HIBRIDO-DRAW TO WS-MR-PROBABILIDADE
003770           MOVE MI-ODDS-DRAW       TO WS-MR-ODDS
003780        ELSE
003790           MOVE 'AWAY' TO WS-MR-NOME
003800           MOVE LK-HP-HIBRIDO-AWAY TO WS-MR-PROBABILIDADE
003810           MOVE MI-ODDS-AWAY       TO WS-MR-ODDS
003820        END-IF
003830     END-IF
003840
003850     MOVE WS-MR-NOME TO PO-RECOMMENDED-OUTCOME
003860     .
003870 075-EXIT.
003880     EXIT.
003890*----------------------------------------------------------------*
003900*    CHAMAR O KELLY (CGPRG015) PARA O RESULTADO ESCOLHIDO         *
003910*----------------------------------------------------------------*
003920 080-ACIONAR-KELLY.
003930
003940     MOVE WS-MR-PROBABILIDADE TO LK-KP-PROBABILIDADE
003950     MOVE WS-MR-ODDS          TO LK-KP-ODDS
003960     MOVE MI-BANKROLL         TO LK-KP-BANKROLL
003970     MOVE MI-KELLY-MULT       TO LK-KP-MULTIPLICADOR
003980
003990     CALL 'CGPRG015' USING LK-KELLY-PARMS
004000
004010     MOVE LK-KP-FRACAO-KELLY  TO PO-KELLY-FRACTION
004020     MOVE LK-KP-STAKE         TO PO-RECOMMENDED-STAKE
004030     .
004040 080-EXIT.
004050     EXIT.
004060*----------------------------------------------------------------*
004070*    GRAVAR O REGISTRO DE PREVISAO NO ARQUIVO DE SAIDA            *
004080*----------------------------------------------------------------*
004090 085-GRAVAR-PREVISAO.
004100
004110     WRITE PREDICTION-OUT-REC
004120
004130*        RASTREIO DE PREVISAO - SO SAI COM A UPSI-0 DO JOB
004140*        LIGADA (BIT DE DEBUG), NAO POLUI O SYSOUT NORMAL
004150     IF WS-PREDICT-DEBUG-ATIVO
004160        DISPLAY 'CGPRG010 DEBUG - REGISTRO No ' WS-CT-ACEITOS
004170        DISPLAY 'CGPRG010 DEBUG - P(STAT)  = '
004180            PO-P-STAT-HOME   ' / ' PO-P-STAT-DRAW
004190            ' / ' PO-P-STAT-AWAY
004200        DISPLAY 'CGPRG010 DEBUG - P(HIBRIDA) = '
004210            PO-P-HYBRID-HOME ' / ' PO-P-HYBRID-DRAW
004220            ' / ' PO-P-HYBRID-AWAY
004230     END-IF
004240     .
004250 085-EXIT.
004260     EXIT.
004270*----------------------------------------------------------------*
004280*    PROCEDIMENTOS FINAIS - FECHAR ARQUIVOS E EXIBIR TOTAIS       *
004290*----------------------------------------------------------------*
004300 090-TERMINAR.
004310
004320     CLOSE MATCH-INPUT-FILE
004330     CLOSE PREDICTION-OUT-FILE
004340
004350     DISPLAY ' *========================================*'
004360     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG010         *'
004370     DISPLAY ' *----------------------------------------*'
004380     DISPLAY ' * SOLICITACOES LIDAS......= ' WS-CT-LIDOS
004390     DISPLAY ' * PREVISOES GRAVADAS......= ' WS-CT-ACEITOS
004400     DISPLAY ' * SOLICITACOES REJEITADAS.= ' WS-CT-REJEITADOS
004410     DISPLAY ' *----------------------------------------*'
004420     DISPLAY ' *      TERMINO NORMAL DO CGPRG010         *'
004430     DISPLAY ' *========================================*'
004440     .
004450 090-EXIT.
004460     EXIT.
004470*---------------> FIM DO PROGRAMA CGPRG010 <--------------------*
