000010 IDENTIFICATION DIVISION.
000020*=======================*
000030 PROGRAM-ID.    CGPRG013.
000040 AUTHOR.        RICARDO DE CASTRO SOUZA.
000050 INSTALLATION.  CASA DE APOSTAS - DEPTO PROCESSAMENTO DE DADOS.
000060 DATE-WRITTEN.  19/04/2021.
000070 DATE-COMPILED. 19/04/2021.
000080 SECURITY.      NIVEL BASICO.
000090*----------------------------------------------------------------*
000100* SISTEMA APOSTAS-1X2 - MOTOR DE DECISAO DE APOSTAS ESPORTIVAS  *
000110*----------------------------------------------------------------*
000120* OBJETIVO: MOTOR FUZZY (SUGENO) - CALCULAR O TRIO DE            *
000130*           PROBABILIDADES (CASA/EMPATE/FORA) A PARTIR DA MEDIA  *
000140*           DE GOLS DAS DUAS EQUIPES E DA PROBABILIDADE IMPLICITA*
000150*           DE CASA REMOVIDO O OVERROUND DO MERCADO, USANDO      *
000160*           PERTINENCIA TRIANGULAR E UMA BASE DE REGRAS SUGENO   *
000170*           DE CONSEQUENTE CONSTANTE. CHAMADO POR CGPRG010 E     *
000180*           CGPRG011 VIA CALL.                                  *
000190*----------------------------------------------------------------*
000200*------------------> HISTORICO - MANUTENCAO <------------------*
000210* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000220* ------  -------  ------  ------  ------------------------- *
000230*  V01    ABR/2021 030013  RCS     VERSAO INICIAL - PERTINENCIA
000240*                                  TRIANGULAR E 5 REGRAS SUGENO
000250*                                  (MUITO ALTA/ALTA/MEDIA/BAIXA/
000260*                                  MUITO BAIXA)
000270*  V02    JAN/1999 030058  RCS     AJUSTE ANO 2000 - CAMPO DE
000280*                                  DATA DE EXECUCAO PASSA DE
000290*                                  9(06) PARA 9(08) (SEC.CENT)
000300*  V03    OUT/2023 030068  LFA     CORRIGIDO CALCULO DA
000310*                                  PROBABILIDADE BASE DE FORA -
000320*                                  FALTAVA O CLAMP EM [0,1]
000330*  V04    FEV/2024 030074  LFA     TABELA DE PERTINENCIA DE
000340*                                  GOLS E DE PROBABILIDADE
000350*                                  IMPLICITA MOVIDA PARA AREA
000360*                                  UNICA DE CONSTANTES (ANTES
000370*                                  ESPALHADA EM VARIOS MOVE)
000380*----------------------------------------------------------------*
000390 ENVIRONMENT DIVISION.
000400*====================*
000410 CONFIGURATION SECTION.
000420*---------------------*
000430 SPECIAL-NAMES.
000440     UPSI-0 ON STATUS IS WS-UPSI-FUZZY-DEBUG
000450     .
000460 DATA DIVISION.
000470*=============*
000480 WORKING-STORAGE SECTION.
000490*-----------------------*
000500*-----> AREA AUXILIAR (CONTADOR AVULSO - PADRAO DA CASA)
000510 77  WS-QTD-CHAMADAS          PIC 9(07)       COMP   VALUE ZERO.
000520*
000530 01  FILLER                  PIC X(35)        VALUE
000540     '**** INICIO DA WORKING-STORAGE ****'.
000550*
000560*-----> CABECALHO DE DATA/HORA DE EXECUCAO (PADRAO DO SISTEMA)
000570 01  WS-CABECALHO-DATA.
000580     05  WS-DATA-ATUAL        PIC 9(08)       VALUE ZEROS.
000590     05  WS-HORA-ATUAL        PIC 9(08)       VALUE ZEROS.
000600     05  FILLER               PIC X(04)       VALUE SPACES.
000610 01  WS-DATA-ATUAL-R REDEFINES WS-DATA-ATUAL.
000620     05  WS-DATA-R-ANO        PIC 9(04).
000630     05  WS-DATA-R-MES        PIC 9(02).
000640     05  WS-DATA-R-DIA        PIC 9(02).
000650 01  WS-HORA-ATUAL-R REDEFINES WS-HORA-ATUAL.
000660     05  WS-HORA-R-HH         PIC 9(02).
000670     05  WS-HORA-R-MM         PIC 9(02).
000680     05  WS-HORA-R-SS         PIC 9(02).
000690     05  WS-HORA-R-CS         PIC 9(02).
000700*
000710*-----> AREA PADRAO DE MENSAGEM DE ALERTA
000720 01  WS-MSG-ALERTA            PIC X(60)       VALUE SPACES.
000730 01  WS-MSG-ALERTA-R REDEFINES WS-MSG-ALERTA.
000740     05  WS-MSG-COD           PIC X(04).
000750         88  WS-MSG-OK                VALUE 'OK01'.
000760         88  WS-MSG-REJEITADA         VALUE 'REJ1' 'REJ2'.
000770     05  WS-MSG-TEXTO         PIC X(56).
000780*
000790*-----> SWITCHES E CONTADORES
000800 01  WS-AREA-AUX.
000810     05  WS-UPSI-FUZZY-DEBUG  PIC X(01)       VALUE 'N'.
000820         88  WS-FUZZY-DEBUG-ATIVO     VALUE 'S'.
000830     05  FILLER               PIC X(04)       VALUE SPACES.
000840*
000850*-----> PARAMETROS DAS FUNCOES DE PERTINENCIA TRIANGULAR (A,B,C)
000860 01  WS-TAB-PERTINENCIA-GOLS.
000870     05  WS-TPG-LOW-A         PIC S9V9 VALUE 0.0.
000880     05  WS-TPG-LOW-B         PIC S9V9 VALUE 0.5.
000890     05  WS-TPG-LOW-C         PIC S9V9 VALUE 1.5.
000900     05  WS-TPG-MED-A         PIC S9V9 VALUE 1.0.
000910     05  WS-TPG-MED-B         PIC S9V9 VALUE 1.5.
000920     05  WS-TPG-MED-C         PIC S9V9 VALUE 2.5.
000930     05  WS-TPG-HIGH-A        PIC S9V9 VALUE 2.0.
000940     05  WS-TPG-HIGH-B        PIC S9V9 VALUE 3.0.
000950     05  WS-TPG-HIGH-C        PIC S9V9 VALUE 5.0.
000960     05  FILLER               PIC X(04)       VALUE SPACES.
000970 01  WS-TAB-PERTINENCIA-IMPL.
000980     05  WS-TPI-LOW-A         PIC S9V99 VALUE 0.00.
000990     05  WS-TPI-LOW-B         PIC S9V99 VALUE 0.25.
001000     05  WS-TPI-LOW-C         PIC S9V99 VALUE 0.45.
001010     05  WS-TPI-MED-A         PIC S9V99 VALUE 0.35.
001020     05  WS-TPI-MED-B         PIC S9V99 VALUE 0.50.
001030     05  WS-TPI-MED-C         PIC S9V99 VALUE 0.65.
001040     05  WS-TPI-HIGH-A        PIC S9V99 VALUE 0.55.
001050     05  WS-TPI-HIGH-B        PIC S9V99 VALUE 0.75.
001060     05  WS-TPI-HIGH-C        PIC S9V99 VALUE 1.00.
001070     05  FILLER               PIC X(04)       VALUE SPACES.
001080*
001090*-----> AREA DE TRABALHO DA SUBROTINA DE PERTINENCIA (CHAMADA
001100*       REPETIDA POR PERFORM COM OS PARAMETROS MONTADOS AQUI)
001110 01  WS-MB-PARM.
001120     05  WS-MB-A              PIC S9V9999 VALUE ZERO.
001130     05  WS-MB-B              PIC S9V9999 VALUE ZERO.
001140     05  WS-MB-C              PIC S9V9999 VALUE ZERO.
001150     05  WS-MB-X              PIC S9V9999 VALUE ZERO.
001160     05  WS-MB-RESULTADO      PIC S9V999999 VALUE ZERO.
001170     05  FILLER               PIC X(04)       VALUE SPACES.
001180*
001190*-----> AREA DE TRABALHO DA SUBROTINA DE MINIMO/MAXIMO
001200 01  WS-MM-PARM.
001210     05  WS-MM-A              PIC S9V999999 VALUE ZERO.
001220     05  WS-MM-B              PIC S9V999999 VALUE ZERO.
001230     05  WS-MM-RESULTADO      PIC S9V999999 VALUE ZERO.
001240     05  FILLER               PIC X(04)       VALUE SPACES.
001250*
001260*-----> GRAUS DE PERTINENCIA CALCULADOS (GOLS E PROB. IMPLICITA)
001270 01  WS-PERTINENCIAS.
001280     05  WS-PT-HL             PIC S9V999999 VALUE ZERO.
001290     05  WS-PT-HM             PIC S9V999999 VALUE ZERO.
001300     05  WS-PT-HH             PIC S9V999999 VALUE ZERO.
001310     05  WS-PT-AL             PIC S9V999999 VALUE ZERO.
001320     05  WS-PT-AM             PIC S9V999999 VALUE ZERO.
001330     05  WS-PT-AH             PIC S9V999999 VALUE ZERO.
001340     05  WS-PT-PL             PIC S9V999999 VALUE ZERO.
001350     05  WS-PT-PM             PIC S9V999999 VALUE ZERO.
001360     05  WS-PT-PH             PIC S9V999999 VALUE ZERO.
001370     05  FILLER               PIC X(04)       VALUE SPACES.
001380*
001390*-----> PROBABILIDADES IMPLICITAS SEM OVERROUND (CASA/EMPATE/FORA)
001400 01  WS-IMPLICITAS.
001410     05  WS-IM-T-TOTAL        PIC S9V999999 VALUE ZERO.
001420     05  WS-IM-CASA           PIC S9V999999 VALUE ZERO.
001430     05  WS-IM-EMPATE         PIC S9V999999 VALUE ZERO.
001440     05  WS-IM-FORA           PIC S9V999999 VALUE ZERO.
001450     05  FILLER               PIC X(04)       VALUE SPACES.
001460*
001470*-----> FORCA E CONSEQUENTE DE CADA UMA DAS 5 REGRAS SUGENO
001480 01  WS-REGRAS-SUGENO.
001490     05  WS-RS-FORCA-1        PIC S9V99 VALUE 0.85.
001500     05  WS-RS-CONSEQ-1       PIC S9V999999 VALUE ZERO.
001510     05  WS-RS-FORCA-2        PIC S9V99 VALUE 0.70.
001520     05  WS-RS-CONSEQ-2       PIC S9V999999 VALUE ZERO.
001530     05  WS-RS-FORCA-3        PIC S9V99 VALUE 0.50.
001540     05  WS-RS-CONSEQ-3       PIC S9V999999 VALUE ZERO.
001550     05  WS-RS-FORCA-4        PIC S9V99 VALUE 0.30.
001560     05  WS-RS-CONSEQ-4       PIC S9V999999 VALUE ZERO.
001570     05  WS-RS-FORCA-5        PIC S9V99 VALUE 0.15.
001580     05  WS-RS-CONSEQ-5       PIC S9V999999 VALUE ZERO.
001590     05  WS-RS-SOMA-FORCA     PIC S9V999999 VALUE ZERO.
001600     05  WS-RS-SOMA-PESADA    PIC S9V999999 VALUE ZERO.
001610     05  FILLER               PIC X(04)       VALUE SPACES.
001620*
001630*-----> RESULTADOS INTERMEDIARIOS E TRIO FINAL
001640 01  WS-RESULTADOS.
001650     05  WS-RE-CASA-FUZZY     PIC S9V999999 VALUE ZERO.
001660     05  WS-RE-FORA-BASE      PIC S9V999999 VALUE ZERO.
001670     05  WS-RE-EMPATE-CRU     PIC S9V999999 VALUE ZERO.
001680     05  WS-RE-CASA           PIC S9V999999 VALUE ZERO.
001690     05  WS-RE-EMPATE         PIC S9V999999 VALUE ZERO.
001700     05  WS-RE-FORA           PIC S9V999999 VALUE ZERO.
001710     05  WS-RE-SOMA           PIC S9V999999 VALUE ZERO.
001720     05  FILLER               PIC X(04)       VALUE SPACES.
001730*
001740 01  FILLER                   PIC X(35)       VALUE
001750     '****** FIM DA WORKING-STORAGE *****'.
001760*
001770 LINKAGE SECTION.
001780*----------------*
001790 COPY CGWS0001.
001800*
001810 PROCEDURE DIVISION USING LK-MOTOR-PARMS.
001820*=======================================*
001830*----------------------------------------------------------------*
001840*    PROCESSO PRINCIPAL - SUBROTINA DO MOTOR FUZZY               *
001850*----------------------------------------------------------------*
001860 000-CGPRG013.
001870
001880     ACCEPT WS-DATA-ATUAL FROM DATE YYYYMMDD
001890     ACCEPT WS-HORA-ATUAL FROM TIME
001900     ADD 1 TO WS-QTD-CHAMADAS
001910
001920     PERFORM 020-CALC-IMPLICITAS THRU 020-EXIT
001930     PERFORM 030-FUZIFICAR-GOLS THRU 030-EXIT
001940     PERFORM 040-FUZIFICAR-IMPLICITA THRU 040-EXIT
001950     PERFORM 050-APLICAR-REGRAS THRU 050-EXIT
001960     PERFORM 060-DEFUZIFICAR THRU 060-EXIT
001970     PERFORM 070-BASE-FORA THRU 070-EXIT
001980     PERFORM 080-MESCLAR-MERCADO THRU 080-EXIT
001990     PERFORM 090-NORMALIZAR THRU 090-EXIT
002000     PERFORM 095-DEVOLVER-TRIO THRU 095-EXIT
002010
002020     GOBACK
002030     .
002040*----------------------------------------------------------------*
002050*    PROBABILIDADE IMPLICITA SEM OVERROUND (IGUAL AO PASSO 4     *
002060*    DO PREDICT) - USADA NA FUZIFICACAO E NO BLEND FINAL         *
002070*----------------------------------------------------------------*
002080 020-CALC-IMPLICITAS.
002090
002100     COMPUTE WS-IM-T-TOTAL ROUNDED =
002110         (1 / LK-MP-ODDS-HOME) + (1 / LK-MP-ODDS-DRAW)
002120             + (1 / LK-MP-ODDS-AWAY)
002130     COMPUTE WS-IM-CASA   ROUNDED =
002140         (1 / LK-MP-ODDS-HOME) / WS-IM-T-TOTAL
002150     COMPUTE WS-IM-EMPATE ROUNDED =
002160         (1 / LK-MP-ODDS-DRAW) / WS-IM-T-TOTAL
002170     COMPUTE WS-IM-FORA   ROUNDED =
002180         (1 / LK-MP-ODDS-AWAY) / WS-IM-T-TOTAL
002190     .
002200 020-EXIT.
002210     EXIT.
002220*----------------------------------------------------------------*
002230*    FUZIFICAR A MEDIA DE GOLS DE CASA E DE FORA (HL/HM/HH/AL/   *
002240*    AM/AH)                                                      *
002250*----------------------------------------------------------------*
002260 030-FUZIFICAR-GOLS.
002270
002280     MOVE WS-TPG-LOW-A  TO WS-MB-A
002290     MOVE WS-TPG-LOW-B  TO WS-MB-B
002300     MOVE WS-TPG-LOW-C  TO WS-MB-C
002310     MOVE LK-MP-HOME-GOALS-AVG TO WS-MB-X
002320     PERFORM 031-CALC-PERTINENCIA THRU 031-EXIT
002330     MOVE WS-MB-RESULTADO TO WS-PT-HL
002340
002350     MOVE WS-TPG-MED-A  TO WS-MB-A
002360     MOVE WS-TPG-MED-B  TO WS-MB-B
002370     MOVE WS-TPG-MED-C  TO WS-MB-C
002380     MOVE LK-MP-HOME-GOALS-AVG TO WS-MB-X
002390     PERFORM 031-CALC-PERTINENCIA THRU 031-EXIT
002400     MOVE WS-MB-RESULTADO TO WS-PT-HM
002410
002420     MOVE WS-TPG-HIGH-A TO WS-MB-A
002430     MOVE WS-TPG-HIGH-B TO WS-MB-B
002440     MOVE WS-TPG-HIGH-C TO WS-MB-C
002450     MOVE LK-MP-HOME-GOALS-AVG TO WS-MB-X
002460     PERFORM 031-CALC-PERTINENCIA THRU 031-EXIT
002470     MOVE WS-MB-RESULTADO TO WS-PT-HH
002480
002490     MOVE WS-TPG-LOW-A  TO WS-MB-A
002500     MOVE WS-TPG-LOW-B  TO WS-MB-B
002510     MOVE WS-TPG-LOW-C  TO WS-MB-C
002520     MOVE LK-MP-AWAY-GOALS-AVG TO WS-MB-X
002530     PERFORM 031-CALC-PERTINENCIA THRU 031-EXIT
002540     MOVE WS-MB-RESULTADO TO WS-PT-AL
002550
002560     MOVE WS-TPG-MED-A  TO WS-MB-A
002570     MOVE WS-TPG-MED-B  TO WS-MB-B
002580     MOVE WS-TPG-MED-C  TO WS-MB-C
002590     MOVE LK-MP-AWAY-GOALS-AVG TO WS-MB-X
002600     PERFORM 031-CALC-PERTINENCIA THRU 031-EXIT
002610     MOVE WS-MB-RESULTADO TO WS-PT-AM
002620
002630     MOVE WS-TPG-HIGH-A TO WS-MB-A
002640     MOVE WS-TPG-HIGH-B TO WS-MB-B
002650     MOVE WS-TPG-HIGH-C TO WS-MB-C
002660     MOVE LK-MP-AWAY-GOALS-AVG TO WS-MB-X
002670     PERFORM 031-CALC-PERTINENCIA THRU 031-EXIT
002680     MOVE WS-MB-RESULTADO TO WS-PT-AH
002690     .
002700 030-EXIT.
002710     EXIT.
002720*----------------------------------------------------------------*
002730*    SUBROTINA GENERICA DE PERTINENCIA TRIANGULAR MU(X;A,B,C)    *
002740*    CHAMADA POR PERFORM COM OS PARAMETROS JA MONTADOS EM        *
002750*    WS-MB-A / WS-MB-B / WS-MB-C / WS-MB-X                       *
002760*----------------------------------------------------------------*
002770 031-CALC-PERTINENCIA.
002780
002790     IF WS-MB-X NOT > WS-MB-A OR WS-MB-X NOT < WS-MB-C
002800        MOVE 0 TO WS-MB-RESULTADO
002810     ELSE
002820        IF WS-MB-X NOT > WS-MB-B
002830           COMPUTE WS-MB-RESULTADO ROUNDED =
002840               (WS-MB-X - WS-MB-A) / (WS-MB-B - WS-MB-A)
002850        ELSE
002860           COMPUTE WS-MB-RESULTADO ROUNDED =
002870               (WS-MB-C - WS-MB-X) / (WS-MB-C - WS-MB-B)
002880        END-IF
002890     END-IF
002900     .
002910 031-EXIT.
002920     EXIT.
002930*----------------------------------------------------------------*
002940*    FUZIFICAR A PROBABILIDADE IMPLICITA DE CASA (PL/PM/PH)      *
002950*----------------------------------------------------------------*
002960 040-FUZIFICAR-IMPLICITA.
002970
002980     MOVE WS-TPI-LOW-A  TO WS-MB-A
002990     MOVE WS-TPI-LOW-B  TO WS-MB-B
003000     MOVE WS-TPI-LOW-C  TO WS-MB-C
003010     MOVE WS-IM-CASA    TO WS-MB-X
003020     PERFORM 031-CALC-PERTINENCIA THRU 031-EXIT
003030     MOVE WS-MB-RESULTADO TO WS-PT-PL
003040
003050     MOVE WS-TPI-MED-A  TO WS-MB-A
003060     MOVE WS-TPI-MED-B  TO WS-MB-B
003070     MOVE WS-TPI-MED-C  TO WS-MB-C
003080     MOVE WS-IM-CASA    TO WS-MB-X
003090     PERFORM 031-CALC-PERTINENCIA THRU 031-EXIT
003100     MOVE WS-MB-RESULTADO TO WS-PT-PM
003110
003120     MOVE WS-TPI-HIGH-A TO WS-MB-A
003130     MOVE WS-TPI-HIGH-B TO WS-MB-B
003140     MOVE WS-TPI-HIGH-C TO WS-MB-C
003150     MOVE WS-IM-CASA    TO WS-MB-X
003160     PERFORM 031-CALC-PERTINENCIA THRU 031-EXIT
003170     MOVE WS-MB-RESULTADO TO WS-PT-PH
003180     .
003190 040-EXIT.
003200     EXIT.
003210*----------------------------------------------------------------*
003220*    SUBROTINA GENERICA DE MINIMO E MAXIMO DE DOIS VALORES       *
003230*----------------------------------------------------------------*
003240 041-CALC-MINIMO.
003250
003260     IF WS-MM-A < WS-MM-B
003270        MOVE WS-MM-A TO WS-MM-RESULTADO
003280     ELSE
003290        MOVE WS-MM-B TO WS-MM-RESULTADO
003300     END-IF
003310     .
003320 041-EXIT.
003330     EXIT.
003340*
003350 042-CALC-MAXIMO.
003360
003370     IF WS-MM-A > WS-MM-B
003380        MOVE WS-MM-A TO WS-MM-RESULTADO
003390     ELSE
003400        MOVE WS-MM-B TO WS-MM-RESULTADO
003410     END-IF
003420     .
003430 042-EXIT.
003440     EXIT.
003450*----------------------------------------------------------------*
003460*    APLICAR A BASE DE REGRAS SUGENO (5 REGRAS) - CONSEQUENTES   *
003470*----------------------------------------------------------------*
003480 050-APLICAR-REGRAS.
003490
003500*        REGRA 1 - MUITO ALTA (0.85): MIN(HH,AL)
003510     MOVE WS-PT-HH TO WS-MM-A
003520     MOVE WS-PT-AL TO WS-MM-B
003530     PERFORM 041-CALC-MINIMO THRU 041-EXIT
003540     MOVE WS-MM-RESULTADO TO WS-RS-CONSEQ-1
003550
003560*        REGRA 2 - ALTA (0.70): MAX(MIN(HH,AM),MIN(HM,AL),MIN(PH,HM))
003570     MOVE WS-PT-HH TO WS-MM-A
003580     MOVE WS-PT-AM TO WS-MM-B
003590     PERFORM 041-CALC-MINIMO THRU 041-EXIT
003600     MOVE WS-MM-RESULTADO TO WS-RS-CONSEQ-2
003610
003620     MOVE WS-PT-HM TO WS-MM-A
003630     MOVE WS-PT-AL TO WS-MM-B
003640     PERFORM 041-CALC-MINIMO THRU 041-EXIT
003650     MOVE WS-RS-CONSEQ-2 TO WS-MM-A
003660     MOVE WS-MM-RESULTADO TO WS-MM-B
003670     PERFORM 042-CALC-MAXIMO THRU 042-EXIT
003680     MOVE WS-MM-RESULTADO TO WS-RS-CONSEQ-2
003690
003700     MOVE WS-PT-PH TO WS-MM-A
003710     MOVE WS-PT-HM TO WS-MM-B
003720     PERFORM 041-CALC-MINIMO THRU 041-EXIT
003730     MOVE WS-RS-CONSEQ-2 TO WS-MM-A
003740     MOVE WS-MM-RESULTADO TO WS-MM-B
003750     PERFORM 042-CALC-MAXIMO THRU 042-EXIT
003760     MOVE WS-MM-RESULTADO TO WS-RS-CONSEQ-2
003770
003780*        REGRA 3 - MEDIA (0.50): MAX(HM,MIN(PM,HM))
003790     MOVE WS-PT-PM TO WS-MM-A
003800     MOVE WS-PT-HM TO WS-MM-B
003810     PERFORM 041-CALC-MINIMO THRU 041-EXIT
003820     MOVE WS-PT-HM       TO WS-MM-A
003830     MOVE WS-MM-RESULTADO TO WS-MM-B
003840     PERFORM 042-CALC-MAXIMO THRU 042-EXIT
003850     MOVE WS-MM-RESULTADO TO WS-RS-CONSEQ-3
003860
003870*        REGRA 4 - BAIXA (0.30): MIN(AH,1-HH)
003880     COMPUTE WS-MM-A = 1 - WS-PT-HH
003890     MOVE WS-PT-AH TO WS-MM-B
003900     PERFORM 041-CALC-MINIMO THRU 041-EXIT
003910     MOVE WS-MM-RESULTADO TO WS-RS-CONSEQ-4
003920
003930*        REGRA 5 - MUITO BAIXA (0.15): MIN(AH,HL)
003940     MOVE WS-PT-AH TO WS-MM-A
003950     MOVE WS-PT-HL TO WS-MM-B
003960     PERFORM 041-CALC-MINIMO THRU 041-EXIT
003970     MOVE WS-MM-RESULTADO TO WS-RS-CONSEQ-5
003980     .
003990 050-EXIT.
004000     EXIT.
004010*----------------------------------------------------------------*
004020*    DEFUZIFICAR POR MEDIA PONDERADA DAS 5 REGRAS                *
004030*----------------------------------------------------------------*
004040 060-DEFUZIFICAR.
004050
004060     COMPUTE WS-RS-SOMA-FORCA =
004070         WS-RS-FORCA-1 + WS-RS-FORCA-2 + WS-RS-FORCA-3
004080             + WS-RS-FORCA-4 + WS-RS-FORCA-5
004090     COMPUTE WS-RS-SOMA-PESADA =
004100         (WS-RS-FORCA-1 * WS-RS-CONSEQ-1)
004110             + (WS-RS-FORCA-2 * WS-RS-CONSEQ-2)
004120             + (WS-RS-FORCA-3 * WS-RS-CONSEQ-3)
004130             + (WS-RS-FORCA-4 * WS-RS-CONSEQ-4)
004140             + (WS-RS-FORCA-5 * WS-RS-CONSEQ-5)
004150
004160     IF WS-RS-SOMA-FORCA = 0
004170        MOVE 0.5 TO WS-RE-CASA-FUZZY
004180     ELSE
004190        COMPUTE WS-RE-CASA-FUZZY ROUNDED =
004200            WS-RS-SOMA-PESADA / WS-RS-SOMA-FORCA
004210     END-IF
004220     .
004230 060-EXIT.
004240     EXIT.
004250*----------------------------------------------------------------*
004260*    PROBABILIDADE BASE DE FORA (LINEAR NA DIFERENCA DE GOLS)    *
004270*----------------------------------------------------------------*
004280 070-BASE-FORA.
004290
004300     COMPUTE WS-RE-FORA-BASE ROUNDED =
004310         0.5 + (0.15 * (LK-MP-AWAY-GOALS-AVG - LK-MP-HOME-GOALS-AVG))
004320     IF WS-RE-FORA-BASE < 0
004330        MOVE 0 TO WS-RE-FORA-BASE
004340     END-IF
004350     IF WS-RE-FORA-BASE > 1
004360        MOVE 1 TO WS-RE-FORA-BASE
004370     END-IF
004380     .
004390 070-EXIT.
004400     EXIT.
004410*----------------------------------------------------------------*
004420*    MESCLAR 60/40 MODELO / MERCADO (REGRA FUZZY - BLEND FINAL)  *
004430*----------------------------------------------------------------*
004440 080-MESCLAR-MERCADO.
004450
004460     COMPUTE WS-RE-EMPATE-CRU =
004470         1 - WS-RE-CASA-FUZZY - WS-RE-FORA-BASE
004480     IF WS-RE-EMPATE-CRU < 0
004490        MOVE 0 TO WS-RE-EMPATE-CRU
004500     END-IF
004510
004520     COMPUTE WS-RE-CASA   ROUNDED =
004530         (0.6 * WS-RE-CASA-FUZZY) + (0.4 * WS-IM-CASA)
004540     COMPUTE WS-RE-FORA   ROUNDED =
004550         (0.6 * WS-RE-FORA-BASE)  + (0.4 * WS-IM-FORA)
004560     COMPUTE WS-RE-EMPATE ROUNDED =
004570         (0.6 * WS-RE-EMPATE-CRU) + (0.4 * WS-IM-EMPATE)
004580     .
004590 080-EXIT.
004600     EXIT.
004610*----------------------------------------------------------------*
004620*    NORMALIZAR O TRIO PARA SOMAR 1 E LIMITAR A [0,1]            *
004630*----------------------------------------------------------------*
004640 090-NORMALIZAR.
004650
004660     COMPUTE WS-RE-SOMA = WS-RE-CASA + WS-RE-EMPATE + WS-RE-FORA
004670     IF WS-RE-SOMA = 0
004680        MOVE 0.333333 TO WS-RE-CASA
004690        MOVE 0.333333 TO WS-RE-EMPATE
004700        MOVE 0.333334 TO WS-RE-FORA
004710     ELSE
004720        COMPUTE WS-RE-CASA   ROUNDED = WS-RE-CASA   / WS-RE-SOMA
004730        COMPUTE WS-RE-EMPATE ROUNDED = WS-RE-EMPATE / WS-RE-SOMA
004740        COMPUTE WS-RE-FORA   ROUNDED = WS-RE-FORA   / WS-RE-SOMA
004750     END-IF
004760
004770     IF WS-RE-CASA   < 0  MOVE 0 TO WS-RE-CASA   END-IF
004780     IF WS-RE-CASA   > 1  MOVE 1 TO WS-RE-CASA   END-IF
004790     IF WS-RE-EMPATE < 0  MOVE 0 TO WS-RE-EMPATE END-IF
004800     IF WS-RE-EMPATE > 1  MOVE 1 TO WS-RE-EMPATE END-IF
004810     IF WS-RE-FORA   < 0  MOVE 0 TO WS-RE-FORA   END-IF
004820     IF WS-RE-FORA   > 1  MOVE 1 TO WS-RE-FORA   END-IF
004830     .
004840 090-EXIT.
004850     EXIT.
004860*----------------------------------------------------------------*
004870*    DEVOLVER O TRIO FINAL PARA A AREA LINKAGE                   *
004880*----------------------------------------------------------------*
004890 095-DEVOLVER-TRIO.
004900
004910     MOVE WS-RE-CASA   TO LK-MP-P-HOME
004920     MOVE WS-RE-EMPATE TO LK-MP-P-DRAW
004930     MOVE WS-RE-FORA   TO LK-MP-P-AWAY
004940
004950*        RASTREIO DO MOTOR FUZZY - SO SAI COM A UPSI-0 DO JOB
004960*        LIGADA (BIT DE DEBUG), NAO POLUI O SYSOUT NORMAL
004970     IF WS-FUZZY-DEBUG-ATIVO
004980        DISPLAY 'CGPRG013 DEBUG - CHAMADA No ' WS-QTD-CHAMADAS
004990        DISPLAY 'CGPRG013 DEBUG - TRIO FUZIFICADO FINAL = '
005000            LK-MP-P-HOME ' / ' LK-MP-P-DRAW ' / ' LK-MP-P-AWAY
005010     END-IF
005020     .
005030 095-EXIT.
005040     EXIT.
005050*---------------> FIM DO PROGRAMA CGPRG013 <--------------------*
