000010 IDENTIFICATION DIVISION.
000020*=======================*
000030 PROGRAM-ID.    CGPRG012.
000040 AUTHOR.        RICARDO DE CASTRO SOUZA.
000050 INSTALLATION.  CASA DE APOSTAS - DEPTO PROCESSAMENTO DE DADOS.
000060 DATE-WRITTEN.  12/03/2021.
000070 DATE-COMPILED. 12/03/2021.
000080 SECURITY.      NIVEL BASICO.
000090*----------------------------------------------------------------*
000100* SISTEMA APOSTAS-1X2 - MOTOR DE DECISAO DE APOSTAS ESPORTIVAS  *
000110*----------------------------------------------------------------*
000120* OBJETIVO: MOTOR ESTATISTICO - CALCULAR O TRIO DE               *
000130*           PROBABILIDADES (CASA/EMPATE/FORA) A PARTIR DA        *
000140*           MEDIA DE GOLS DE CADA EQUIPE E DO APROVEITAMENTO     *
000150*           HISTORICO, COMBINANDO UMA GRADE DE POISSON COM O     *
000160*           APROVEITAMENTO HISTORICO E REGREDINDO O RESULTADO    *
000170*           EM DIRECAO AO EQUILIBRIO (1/3,1/3,1/3) PARA REDUZIR  *
000180*           EXCESSO DE CONFIANCA DO MODELO. CHAMADO POR          *
000190*           CGPRG010 E CGPRG011 VIA CALL.                       *
000200*----------------------------------------------------------------*
000210*------------------> HISTORICO - MANUTENCAO <------------------*
000220* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000230* ------  -------  ------  ------  ------------------------- *
000240*  V01    MAR/2021 030012  RCS     VERSAO INICIAL - GRADE DE
000250*                                  POISSON TRUNCADA EM 5 GOLS
000260*                                  POR LADO, SEM FUNCAO
000270*                                  EXPONENCIAL DO COMPILADOR -
000280*                                  USA REDUCAO DE FAIXA (PARTE
000290*                                  INTEIRA X FRACIONARIA) E
000300*                                  SERIE DE TAYLOR PARA E**-X
000310*  V02    AGO/2021 030019  RCS     INCLUIDO O FATOR DE VANTAGEM
000320*                                  DE MANDO DE CAMPO (1,15) NA
000330*                                  EXPECTATIVA DE GOLS DA CASA
000340*  V03    JAN/1999 030058  RCS     AJUSTE ANO 2000 - CAMPO DE
000350*                                  DATA DE EXECUCAO PASSA DE
000360*                                  9(06) PARA 9(08) (SEC.CENT)
000370*  V04    FEV/2024 030074  LFA     REVISADA A TABELA DE PESOS
000380*                                  DO BLENDING HISTORICO (60/40)
000390*                                  E A REGRESSAO AO MERCADO
000400*                                  (70/30) - ANTES ESTAVAM
000410*                                  HARDCODED EM TRES LUGARES
000420*----------------------------------------------------------------*
000430 ENVIRONMENT DIVISION.
000440*====================*
000450 CONFIGURATION SECTION.
000460*---------------------*
000470 SPECIAL-NAMES.
000480     UPSI-0 ON STATUS IS WS-UPSI-STAT-DEBUG
000490     .
000500 DATA DIVISION.
000510*=============*
000520 WORKING-STORAGE SECTION.
000530*-----------------------*
000540*-----> AREA AUXILIAR (CONTADOR AVULSO - PADRAO DA CASA)
000550 77  WS-QTD-CHAMADAS          PIC 9(07)       COMP   VALUE ZERO.
000560*
000570 01  FILLER                  PIC X(35)        VALUE
000580     '**** INICIO DA WORKING-STORAGE ****'.
000590*
000600*-----> CABECALHO DE DATA/HORA DE EXECUCAO (PADRAO DO SISTEMA)
000610 01  WS-CABECALHO-DATA.
000620     05  WS-DATA-ATUAL        PIC 9(08)       VALUE ZEROS.
000630     05  WS-HORA-ATUAL        PIC 9(08)       VALUE ZEROS.
000640     05  FILLER               PIC X(04)       VALUE SPACES.
000650 01  WS-DATA-ATUAL-R REDEFINES WS-DATA-ATUAL.
000660     05  WS-DATA-R-ANO        PIC 9(04).
000670     05  WS-DATA-R-MES        PIC 9(02).
000680     05  WS-DATA-R-DIA        PIC 9(02).
000690 01  WS-HORA-ATUAL-R REDEFINES WS-HORA-ATUAL.
000700     05  WS-HORA-R-HH         PIC 9(02).
000710     05  WS-HORA-R-MM         PIC 9(02).
000720     05  WS-HORA-R-SS         PIC 9(02).
000730     05  WS-HORA-R-CS         PIC 9(02).
000740*
000750*-----> AREA PADRAO DE MENSAGEM DE ALERTA
000760 01  WS-MSG-ALERTA            PIC X(60)       VALUE SPACES.
000770 01  WS-MSG-ALERTA-R REDEFINES WS-MSG-ALERTA.
000780     05  WS-MSG-COD           PIC X(04).
000790         88  WS-MSG-OK                VALUE 'OK01'.
000800         88  WS-MSG-REJEITADA         VALUE 'REJ1' 'REJ2'.
000810     05  WS-MSG-TEXTO         PIC X(56).
000820*
000830*-----> SWITCHES E CONTADORES
000840 01  WS-AREA-AUX.
000850     05  WS-UPSI-STAT-DEBUG   PIC X(01)       VALUE 'N'.
000860         88  WS-STAT-DEBUG-ATIVO      VALUE 'S'.
000870     05  FILLER               PIC X(04)       VALUE SPACES.
000880*
000890*-----> DADOS DE ENTRADA JA CLAMPADOS (REGRA PASSO 1)
000900 01  WS-ENTRADA-CLAMP.
000910     05  WS-EC-HOME-GOLS      PIC S9V99 VALUE ZERO.
000920     05  WS-EC-AWAY-GOLS      PIC S9V99 VALUE ZERO.
000930     05  WS-EC-HOME-APROV     PIC SV9999 VALUE ZERO.
000940     05  WS-EC-AWAY-APROV     PIC SV9999 VALUE ZERO.
000950     05  FILLER               PIC X(04)       VALUE SPACES.
000960*
000970*-----> LAMBDAS AJUSTADOS (REGRA PASSO 2)
000980 01  WS-LAMBDAS.
000990     05  WS-LAMBDA-HOME       PIC S9V999999 VALUE ZERO.
001000     05  WS-LAMBDA-AWAY       PIC S9V999999 VALUE ZERO.
001010     05  FILLER               PIC X(04)       VALUE SPACES.
001020*
001030*-----> AREA DE CALCULO DA EXPONENCIAL NEGATIVA (E**-LAMBDA)
001040*       SEM USO DE FUNCAO INTRINSECA - REDUCAO DE FAIXA EM
001050*       PARTE INTEIRA (POTENCIA DE E**-1 TABELADO) E PARTE
001060*       FRACIONARIA (SERIE DE TAYLOR TRUNCADA EM 8 TERMOS)
001070 01  WS-CALC-EXP.
001080     05  WS-CE-CONST-E-MENOS-1 PIC S9V999999
001090                               VALUE 0.367879.
001100     05  WS-CE-PARTE-INT      PIC 9(02)       COMP   VALUE ZERO.
001110     05  WS-CE-PARTE-FRAC     PIC S9V999999 VALUE ZERO.
001120     05  WS-CE-E-INT          PIC S9V999999 VALUE ZERO.
001130     05  WS-CE-E-FRAC         PIC S9V999999 VALUE ZERO.
001140     05  WS-CE-TERMO          PIC S9V999999 VALUE ZERO.
001150     05  WS-CE-TERMO-CONT     PIC 9(02)       COMP   VALUE ZERO.
001160     05  WS-CE-RESULTADO      PIC S9V999999 VALUE ZERO.
001170     05  WS-CE-IDX-POT        PIC 9(02)       COMP   VALUE ZERO.
001180     05  FILLER               PIC X(04)       VALUE SPACES.
001190*
001200*-----> TABELAS DE PROBABILIDADE DE POISSON POR NUMERO DE GOLS
001210*       (0 A 5), UMA PARA CADA LADO - RECORRENCIA
001220*       P(K) = P(K-1) * LAMBDA / K
001230 01  WS-POISSON-TABS.
001240     05  WS-POIS-HOME OCCURS 6 TIMES INDEXED BY IDX-GH
001250                      PIC S9V999999 VALUE ZERO.
001260     05  WS-POIS-AWAY OCCURS 6 TIMES INDEXED BY IDX-GA
001270                      PIC S9V999999 VALUE ZERO.
001280     05  FILLER               PIC X(04)       VALUE SPACES.
001290*
001300*-----> BALDES DA GRADE DE POISSON (REGRA PASSO 3)
001310 01  WS-BALDES-POISSON.
001320     05  WS-BP-CASA           PIC S9V999999 VALUE ZERO.
001330     05  WS-BP-EMPATE         PIC S9V999999 VALUE ZERO.
001340     05  WS-BP-FORA           PIC S9V999999 VALUE ZERO.
001350     05  WS-BP-JUNTO          PIC S9V999999 VALUE ZERO.
001360     05  FILLER               PIC X(04)       VALUE SPACES.
001370*
001380*-----> TAXA DE EMPATE HISTORICA E TRIO MESCLADO (REGRA PASSO 4)
001390 01  WS-MESCLA-HISTORICA.
001400     05  WS-MH-TAXA-EMPATE    PIC S9V9999 VALUE ZERO.
001410     05  WS-MH-CASA           PIC S9V999999 VALUE ZERO.
001420     05  WS-MH-EMPATE         PIC S9V999999 VALUE ZERO.
001430     05  WS-MH-FORA           PIC S9V999999 VALUE ZERO.
001440     05  WS-MH-SOMA           PIC S9V999999 VALUE ZERO.
001450     05  FILLER               PIC X(04)       VALUE SPACES.
001460*
001470*-----> TRIO FINAL (REGRAS PASSO 5 A 7)
001480 01  WS-TRIO-FINAL.
001490     05  WS-TF-CASA           PIC S9V999999 VALUE ZERO.
001500     05  WS-TF-EMPATE         PIC S9V999999 VALUE ZERO.
001510     05  WS-TF-FORA           PIC S9V999999 VALUE ZERO.
001520     05  FILLER               PIC X(04)       VALUE SPACES.
001530*
001540 01  FILLER                   PIC X(35)       VALUE
001550     '****** FIM DA WORKING-STORAGE *****'.
001560*
001570 LINKAGE SECTION.
001580*----------------*
001590 COPY CGWS0001.
001600*
001610 PROCEDURE DIVISION USING LK-MOTOR-PARMS.
001620*=======================================*
001630*----------------------------------------------------------------*
001640*    PROCESSO PRINCIPAL - SUBROTINA DO MOTOR ESTATISTICO         *
001650*----------------------------------------------------------------*
001660 000-CGPRG012.
001670
001680     ACCEPT WS-DATA-ATUAL FROM DATE YYYYMMDD
001690     ACCEPT WS-HORA-ATUAL FROM TIME
001700     ADD 1 TO WS-QTD-CHAMADAS
001710
001720     PERFORM 020-CLAMPAR-ENTRADA THRU 020-EXIT
001730     PERFORM 030-CALCULAR-LAMBDAS THRU 030-EXIT
001740     PERFORM 040-MONTAR-TABELA-POISSON THRU 040-EXIT
001750     PERFORM 050-SOMAR-GRADE THRU 050-EXIT
001760     PERFORM 060-MESCLAR-HISTORICO THRU 060-EXIT
001770     PERFORM 070-NORMALIZAR-MESCLA THRU 070-EXIT
001780     PERFORM 080-REGREDIR-MERCADO THRU 080-EXIT
001790     PERFORM 090-DEVOLVER-TRIO THRU 090-EXIT
001800
001810     GOBACK
001820     .
001830*----------------------------------------------------------------*
001840*    CLAMPAR AS ENTRADAS (REGRA ESTATISTICO PASSO 1)             *
001850*----------------------------------------------------------------*
001860 020-CLAMPAR-ENTRADA.
001870
001880     MOVE LK-MP-HOME-GOALS-AVG TO WS-EC-HOME-GOLS
001890     MOVE LK-MP-AWAY-GOALS-AVG TO WS-EC-AWAY-GOLS
001900     MOVE LK-MP-HOME-WIN-RATE  TO WS-EC-HOME-APROV
001910     MOVE LK-MP-AWAY-WIN-RATE  TO WS-EC-AWAY-APROV
001920
001930     IF WS-EC-HOME-GOLS < 0.10
001940        MOVE 0.10 TO WS-EC-HOME-GOLS
001950     END-IF
001960     IF WS-EC-HOME-GOLS > 5.00
001970        MOVE 5.00 TO WS-EC-HOME-GOLS
001980     END-IF
001990     IF WS-EC-AWAY-GOLS < 0.10
002000        MOVE 0.10 TO WS-EC-AWAY-GOLS
002010     END-IF
002020     IF WS-EC-AWAY-GOLS > 5.00
002030        MOVE 5.00 TO WS-EC-AWAY-GOLS
002040     END-IF
002050     IF WS-EC-HOME-APROV < 0.01
002060        MOVE 0.01 TO WS-EC-HOME-APROV
002070     END-IF
002080     IF WS-EC-HOME-APROV > 0.99
002090        MOVE 0.99 TO WS-EC-HOME-APROV
002100     END-IF
002110     IF WS-EC-AWAY-APROV < 0.01
002120        MOVE 0.01 TO WS-EC-AWAY-APROV
002130     END-IF
002140     IF WS-EC-AWAY-APROV > 0.99
002150        MOVE 0.99 TO WS-EC-AWAY-APROV
002160     END-IF
002170     .
002180 020-EXIT.
002190     EXIT.
002200*----------------------------------------------------------------*
002210*    VANTAGEM DE MANDO DE CAMPO (REGRA ESTATISTICO PASSO 2)      *
002220*----------------------------------------------------------------*
002230 030-CALCULAR-LAMBDAS.
002240
002250     COMPUTE WS-LAMBDA-HOME ROUNDED = WS-EC-HOME-GOLS * 1.15
002260     MOVE WS-EC-AWAY-GOLS TO WS-LAMBDA-AWAY
002270     .
002280 030-EXIT.
002290     EXIT.
002300*----------------------------------------------------------------*
002310*    MONTAR AS DUAS TABELAS DE POISSON (0 A 5 GOLS)              *
002320*----------------------------------------------------------------*
002330 040-MONTAR-TABELA-POISSON.
002340
002350     MOVE WS-LAMBDA-HOME TO WS-CE-RESULTADO
002360     PERFORM 045-CALC-EXP-NEGATIVA THRU 045-EXIT
002370     MOVE WS-CE-RESULTADO TO WS-POIS-HOME(1)
002380     PERFORM 042-CALC-POISSON-HOME-K THRU 042-EXIT
002390         VARYING IDX-GH FROM 2 BY 1 UNTIL IDX-GH > 6
002400
002410     MOVE WS-LAMBDA-AWAY TO WS-CE-RESULTADO
002420     PERFORM 045-CALC-EXP-NEGATIVA THRU 045-EXIT
002430     MOVE WS-CE-RESULTADO TO WS-POIS-AWAY(1)
002440     PERFORM 044-CALC-POISSON-AWAY-K THRU 044-EXIT
002450         VARYING IDX-GA FROM 2 BY 1 UNTIL IDX-GA > 6
002460     .
002470 040-EXIT.
002480     EXIT.
002490*----------------------------------------------------------------*
002500*    RECORRENCIA P(K) = P(K-1) * LAMBDA / K  -  LADO CASA         *
002510*----------------------------------------------------------------*
002520 042-CALC-POISSON-HOME-K.
002530
002540     COMPUTE WS-POIS-HOME(IDX-GH) ROUNDED =
002550         WS-POIS-HOME(IDX-GH - 1) * WS-LAMBDA-HOME / (IDX-GH - 1)
002560     .
002570 042-EXIT.
002580     EXIT.
002590*----------------------------------------------------------------*
002600*    RECORRENCIA P(K) = P(K-1) * LAMBDA / K  -  LADO FORA         *
002610*----------------------------------------------------------------*
002620 044-CALC-POISSON-AWAY-K.
002630
002640     COMPUTE WS-POIS-AWAY(IDX-GA) ROUNDED =
002650         WS-POIS-AWAY(IDX-GA - 1) * WS-LAMBDA-AWAY / (IDX-GA - 1)
002660     .
002670 044-EXIT.
002680     EXIT.
002690*----------------------------------------------------------------*
002700*    CALCULAR E**-X PARA O VALOR EM WS-CE-RESULTADO, SEM USAR    *
002710*    FUNCAO EXPONENCIAL DO COMPILADOR - REDUCAO DE FAIXA MAIS    *
002720*    SERIE DE TAYLOR (CHAMADA INTERNA - NAO E PARAGRAFO GO TO)   *
002730*----------------------------------------------------------------*
002740 045-CALC-EXP-NEGATIVA.
002750
002760     DIVIDE WS-CE-RESULTADO BY 1 GIVING WS-CE-PARTE-INT
002770         REMAINDER WS-CE-PARTE-FRAC
002780
002790     MOVE 1 TO WS-CE-E-INT
002800     PERFORM 046-MULT-POTENCIA-E THRU 046-EXIT
002810         VARYING WS-CE-IDX-POT FROM 1 BY 1
002820         UNTIL WS-CE-IDX-POT > WS-CE-PARTE-INT
002830
002840*        SERIE DE TAYLOR PARA E**-F  (F = PARTE FRACIONARIA)
002850*        E**-F = 1 - F + F2/2! - F3/3! + F4/4! - ... (8 TERMOS)
002860     MOVE 1 TO WS-CE-TERMO
002870     MOVE 1 TO WS-CE-E-FRAC
002880     PERFORM 047-SOMAR-TERMO-TAYLOR THRU 047-EXIT
002890         VARYING WS-CE-TERMO-CONT FROM 1 BY 1
002900         UNTIL WS-CE-TERMO-CONT > 8
002910
002920     COMPUTE WS-CE-RESULTADO ROUNDED = WS-CE-E-INT * WS-CE-E-FRAC
002930     .
002940 045-EXIT.
002950     EXIT.
002960*----------------------------------------------------------------*
002970*    UMA POTENCIA DA CONSTANTE E**-1 TABELADA                    *
002980*----------------------------------------------------------------*
002990 046-MULT-POTENCIA-E.
003000
003010     COMPUTE WS-CE-E-INT ROUNDED =
003020         WS-CE-E-INT * WS-CE-CONST-E-MENOS-1
003030     .
003040 046-EXIT.
003050     EXIT.
003060*----------------------------------------------------------------*
003070*    UM TERMO DA SERIE DE TAYLOR DE E**-F                        *
003080*----------------------------------------------------------------*
003090 047-SOMAR-TERMO-TAYLOR.
003100
003110     COMPUTE WS-CE-TERMO ROUNDED =
003120         (WS-CE-TERMO * (-1) * WS-CE-PARTE-FRAC) / WS-CE-TERMO-CONT
003130     ADD WS-CE-TERMO TO WS-CE-E-FRAC
003140     .
003150 047-EXIT.
003160     EXIT.
003170*----------------------------------------------------------------*
003180*    SOMAR A GRADE CONJUNTA NOS TRES BALDES (REGRA PASSO 3)      *
003190*----------------------------------------------------------------*
003200 050-SOMAR-GRADE.
003210
003220     PERFORM 055-SOMAR-LINHA-GRADE THRU 055-EXIT
003230         VARYING IDX-GH FROM 1 BY 1 UNTIL IDX-GH > 6
003240     .
003250 050-EXIT.
003260     EXIT.
003270*----------------------------------------------------------------*
003280*    SOMAR UMA LINHA (UM VALOR DE GOLS DA CASA) DA GRADE          *
003290*----------------------------------------------------------------*
003300 055-SOMAR-LINHA-GRADE.
003310
003320     PERFORM 058-SOMAR-CELULA-GRADE THRU 058-EXIT
003330         VARYING IDX-GA FROM 1 BY 1 UNTIL IDX-GA > 6
003340     .
003350 055-EXIT.
003360     EXIT.
003370*----------------------------------------------------------------*
003380*    SOMAR UMA CELULA (UM PAR GOLS CASA/FORA) NO BALDE CORRETO    *
003390*----------------------------------------------------------------*
003400 058-SOMAR-CELULA-GRADE.
003410
003420     COMPUTE WS-BP-JUNTO ROUNDED =
003430         WS-POIS-HOME(IDX-GH) * WS-POIS-AWAY(IDX-GA)
003440     EVALUATE TRUE
003450         WHEN IDX-GH > IDX-GA
003460             ADD WS-BP-JUNTO TO WS-BP-CASA
003470         WHEN IDX-GH = IDX-GA
003480             ADD WS-BP-JUNTO TO WS-BP-EMPATE
003490         WHEN OTHER
003500             ADD WS-BP-JUNTO TO WS-BP-FORA
003510     END-EVALUATE
003520     .
003530 058-EXIT.
003540     EXIT.
003550*----------------------------------------------------------------*
003560*    MESCLAR 60/40 COM O APROVEITAMENTO HISTORICO (PASSO 4)      *
003570*----------------------------------------------------------------*
003580 060-MESCLAR-HISTORICO.
003590
003600     COMPUTE WS-MH-TAXA-EMPATE ROUNDED =
003610         1 - WS-EC-HOME-APROV - WS-EC-AWAY-APROV
003620     IF WS-MH-TAXA-EMPATE < 0.10
003630        MOVE 0.10 TO WS-MH-TAXA-EMPATE
003640     END-IF
003650
003660     COMPUTE WS-MH-CASA   ROUNDED =
003670         (0.6 * WS-BP-CASA)   + (0.4 * WS-EC-HOME-APROV)
003680     COMPUTE WS-MH-EMPATE ROUNDED =
003690         (0.6 * WS-BP-EMPATE) + (0.4 * WS-MH-TAXA-EMPATE)
003700     COMPUTE WS-MH-FORA   ROUNDED =
003710         (0.6 * WS-BP-FORA)   + (0.4 * WS-EC-AWAY-APROV)
003720     .
003730 060-EXIT.
003740     EXIT.
003750*----------------------------------------------------------------*
003760*    NORMALIZAR O TRIO MESCLADO PARA SOMAR 1 (REGRA PASSO 5)     *
003770*----------------------------------------------------------------*
003780 070-NORMALIZAR-MESCLA.
003790
003800     COMPUTE WS-MH-SOMA = WS-MH-CASA + WS-MH-EMPATE + WS-MH-FORA
003810     IF WS-MH-SOMA = 0
003820        MOVE 0.333333 TO WS-MH-CASA
003830        MOVE 0.333333 TO WS-MH-EMPATE
003840        MOVE 0.333334 TO WS-MH-FORA
003850     ELSE
003860        COMPUTE WS-MH-CASA   ROUNDED = WS-MH-CASA   / WS-MH-SOMA
003870        COMPUTE WS-MH-EMPATE ROUNDED = WS-MH-EMPATE / WS-MH-SOMA
003880        COMPUTE WS-MH-FORA   ROUNDED = WS-MH-FORA   / WS-MH-SOMA
003890     END-IF
003900     .
003910 070-EXIT.
003920     EXIT.
003930*----------------------------------------------------------------*
003940*    REGREDIR 70/30 EM DIRECAO AO EQUILIBRIO (REGRA PASSO 6/7)   *
003950*----------------------------------------------------------------*
003960 080-REGREDIR-MERCADO.
003970
003980     COMPUTE WS-TF-CASA   ROUNDED =
003990         (0.7 * WS-MH-CASA)   + (0.3 * 0.333333)
004000     COMPUTE WS-TF-EMPATE ROUNDED =
004010         (0.7 * WS-MH-EMPATE) + (0.3 * 0.333333)
004020     COMPUTE WS-TF-FORA   ROUNDED =
004030         (0.7 * WS-MH-FORA)   + (0.3 * 0.333334)
004040
004050     IF WS-TF-CASA   < 0  MOVE 0 TO WS-TF-CASA   END-IF
004060     IF WS-TF-CASA   > 1  MOVE 1 TO WS-TF-CASA   END-IF
004070     IF WS-TF-EMPATE < 0  MOVE 0 TO WS-TF-EMPATE END-IF
004080     IF WS-TF-EMPATE > 1  MOVE 1 TO WS-TF-EMPATE END-IF
004090     IF WS-TF-FORA   < 0  MOVE 0 TO WS-TF-FORA   END-IF
004100     IF WS-TF-FORA   > 1  MOVE 1 TO WS-TF-FORA   END-IF
004110     .
004120 080-EXIT.
004130     EXIT.
004140*----------------------------------------------------------------*
004150*    DEVOLVER O TRIO FINAL PARA A AREA LINKAGE                   *
004160*----------------------------------------------------------------*
004170 090-DEVOLVER-TRIO.
004180
004190     MOVE WS-TF-CASA   TO LK-MP-P-HOME
004200     MOVE WS-TF-EMPATE TO LK-MP-P-DRAW
004210     MOVE WS-TF-FORA   TO LK-MP-P-AWAY
004220
004230*        RASTREIO DO MOTOR ESTATISTICO - SO SAI COM A UPSI-0 DO
004240*        JOB LIGADA (BIT DE DEBUG), NAO POLUI O SYSOUT NORMAL
004250     IF WS-STAT-DEBUG-ATIVO
004260        DISPLAY 'CGPRG012 DEBUG - CHAMADA No ' WS-QTD-CHAMADAS
004270        DISPLAY 'CGPRG012 DEBUG - LAMBDA CASA = ' WS-LAMBDA-HOME
004280        DISPLAY 'CGPRG012 DEBUG - LAMBDA FORA = ' WS-LAMBDA-AWAY
004290     END-IF
004300     .
004310 090-EXIT.
004320     EXIT.
004330*---------------> FIM DO PROGRAMA CGPRG012 <--------------------*
