000010*================================================================*
000020*    CGWS0001  -  AREAS DE TRABALHO COMUNS DO SISTEMA DE         *
000030*                 APOSTAS ESPORTIVAS (MERCADO 1X2)               *
000040*----------------------------------------------------------------*
000050*    CONTEM OS BLOCOS DE PARAMETROS DE CHAMADA (LK-) DOS         *
000060*    SUBPROGRAMAS DE CALCULO (CGPRG012 A CGPRG015), COMPARTI-    *
000070*    LHADOS COM O PROGRAMA DE PREVISAO (CGPRG010) E O PROGRAMA   *
000080*    DE BACKTEST (CGPRG011).                                     *
000090*    DEVE SER COPIADO NA WORKING-STORAGE DOS PROGRAMAS           *
000100*    PRINCIPAIS E NA LINKAGE SECTION DOS SUBPROGRAMAS.           *
000110*----------------------------------------------------------------*
000120*    MANUTENCAO                                                  *
000130*    DATA       INIC  DESCRICAO                                  *
000140*    ---------  ----  ------------------------------------------ *
000150*    12/03/2021  RCS  CRIACAO DO COPYBOOK - PROJETO APOSTAS-1X2  *
000160*    04/11/2022  LFA  INCLUSAO DO BLOCO LK-KELLY-PARMS           *
000170*    MAR/2024    LFA  REMOVIDOS OS BLOCOS WS-MATCH-COMUM E       *
000180*                     WS-PROB-TRIO (NUNCA CHEGARAM A SER         *
000190*                     REFERENCIADOS POR NENHUM PROGRAMA - A      *
000200*                     LEITURA DA PARTIDA E FEITA DIRETO NOS      *
000210*                     REGISTROS DE FD DO CGPRG010/CGPRG011)      *
000220*================================================================*
000230*
000240*----------------------------------------------------------------*
000250*    BLOCO 1 - PARAMETROS DE CHAMADA DO SUBPROGRAMA DE KELLY     *
000260*    (CGPRG015) - ENTRADA E SAIDA NA MESMA AREA                  *
000270*----------------------------------------------------------------*
000280 01  LK-KELLY-PARMS.
000290     05  LK-KP-PROBABILIDADE     PIC S9V999999.
000300     05  LK-KP-ODDS              PIC S999V99.
000310     05  LK-KP-BANKROLL          PIC S9(7)V99.
000320     05  LK-KP-MULTIPLICADOR     PIC SV99.
000330     05  LK-KP-FRACAO-KELLY      PIC S9V9999.
000340     05  LK-KP-STAKE             PIC S9(7)V99.
000350         88  LK-KP-STAKE-POSITIVA     VALUES 0.01 THRU 9999999.99.
000360     05  FILLER                  PIC X(04)      VALUE SPACES.
000370*
000380*----------------------------------------------------------------*
000390*    BLOCO 2 - PARAMETROS DE CHAMADA DOS MOTORES ESTATISTICO E   *
000400*    FUZZY (CGPRG012 / CGPRG013) - RECEBEM OS DADOS DA PARTIDA   *
000410*    E DEVOLVEM O TRIO DE PROBABILIDADES DO MOTOR                *
000420*----------------------------------------------------------------*
000430 01  LK-MOTOR-PARMS.
000440     05  LK-MP-HOME-GOALS-AVG    PIC S9V99.
000450     05  LK-MP-AWAY-GOALS-AVG    PIC S9V99.
000460     05  LK-MP-HOME-WIN-RATE     PIC SV9999.
000470     05  LK-MP-AWAY-WIN-RATE     PIC SV9999.
000480     05  LK-MP-ODDS-HOME         PIC S999V99.
000490     05  LK-MP-ODDS-DRAW         PIC S999V99.
000500     05  LK-MP-ODDS-AWAY         PIC S999V99.
000510     05  LK-MP-P-HOME            PIC S9V999999.
000520     05  LK-MP-P-DRAW            PIC S9V999999.
000530     05  LK-MP-P-AWAY            PIC S9V999999.
000540     05  FILLER                  PIC X(06)      VALUE SPACES.
000550*
000560*----------------------------------------------------------------*
000570*    BLOCO 3 - PARAMETROS DE CHAMADA DO MOTOR HIBRIDO            *
000580*    (CGPRG014) - RECEBE OS DOIS TRIOS E AS CONFIANCAS, DEVOLVE  *
000590*    O TRIO COMBINADO                                           *
000600*----------------------------------------------------------------*
000610 01  LK-HIBRIDO-PARMS.
000620     05  LK-HP-TRIO-STAT.
000630         10  LK-HP-STAT-HOME     PIC S9V999999.
000640         10  LK-HP-STAT-DRAW     PIC S9V999999.
000650         10  LK-HP-STAT-AWAY     PIC S9V999999.
000660     05  LK-HP-TRIO-FUZZY.
000670         10  LK-HP-FUZZY-HOME    PIC S9V999999.
000680         10  LK-HP-FUZZY-DRAW    PIC S9V999999.
000690         10  LK-HP-FUZZY-AWAY    PIC S9V999999.
000700     05  LK-HP-CONF-STAT         PIC SV99.
000710     05  LK-HP-CONF-FUZZY        PIC SV99.
000720     05  LK-HP-TRIO-HIBRIDO.
000730         10  LK-HP-HIBRIDO-HOME  PIC S9V999999.
000740         10  LK-HP-HIBRIDO-DRAW  PIC S9V999999.
000750         10  LK-HP-HIBRIDO-AWAY  PIC S9V999999.
000760     05  FILLER                  PIC X(06)      VALUE SPACES.
